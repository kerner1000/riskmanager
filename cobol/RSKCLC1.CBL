000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. MENDEZ (JMM)                                  *
000400* APLICACION  : RIESGO DE CARTERA                                *
000500* PROGRAMA    : RSKCLC1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA PERDIDA MAXIMA POSIBLE (WORST CASE)   *
000800*             : DE LAS POSICIONES ABIERTAS DE LAS CUENTAS        *
000900*             : CONFIGURADAS, CRUZANDO CONTRA LAS ORDENES STOP   *
001000*             : VIGENTES Y CONVIRTIENDO A LA MONEDA BASE.        *
001100*             : LAS POSICIONES SIN ORDEN STOP SE CALCULAN CON UN *
001200*             : PRECIO DE STOP ASUMIDO SEGUN EL PORCENTAJE DE    *
001300*             : PERDIDA NO PROTEGIDA CONFIGURADO.                *
001400* ARCHIVOS    : POSITIONS-IN=C, STOP-ORDERS-IN=C,                 *
001500*             : EXCHANGE-RATES-IN=C, RISK-REPORT-OUT=A           *
001600* ACCION (ES) : C=CALCULA RIESGO DE CARTERA                      *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 14/03/1989                                       *
001900* BPM/RATIONAL: 100231                                           *
002000* NOMBRE      : CALCULO DE PERDIDA MAXIMA DE CARTERA             *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    RSKCLC1.
002400 AUTHOR.                        J. MENDEZ.
002500 INSTALLATION.                  DEPARTAMENTO DE RIESGO DE CARTERA.
002600 DATE-WRITTEN.                  14/03/1989.
002700 DATE-COMPILED.
002800 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002900                                 RIESGO DE CARTERA.
003000******************************************************************
003100*                  B I T A C O R A   D E   C A M B I O S         *
003200******************************************************************
003300* 14/03/1989 JMM 100231 PRIMERA VERSION DEL PROGRAMA, CARGA      *
003400*                       POSICIONES Y ORDENES EN TABLA Y CALCULA  *
003500*                       PERDIDA PROTEGIDA / NO PROTEGIDA.        *
003600* 02/05/1989 JMM 100231 SE AGREGA LA CONVERSION A MONEDA BASE    *
003700*                       CONTRA TABLA DE TASAS DE CAMBIO.         *
003800* 19/11/1990 RCH 100455 SE AGREGA LA EXTRACCION DEL PRECIO STOP  *
003900*                       DESDE EL TEXTO LIBRE DE LA ORDEN CUANDO  *
004000*                       EL CAMPO DE PRECIO VIENE EN CEROS.       *
004100* 08/06/1992 RCH 100612 SE CORRIGE EL FILTRO DE ORDENES: NO      *
004200*                       DEBIAN CONSIDERARSE LAS CANCELADAS NI    *
004300*                       LAS YA LLENADAS (FILLED).                *
004400* 21/01/1994 SRO 100780 SE AGREGA LA ORDENACION DESCENDENTE DEL  *
004500*                       DETALLE POR PERDIDA POTENCIAL EN BASE.   *
004600* 30/08/1996 SRO 100914 SE AMPLIA LA TABLA DE POSICIONES DE 500  *
004700*                       A 2000 ENTRADAS POR CRECIMIENTO DE       *
004800*                       CARTERA.                                 *
004900* 14/09/1998 SRO 101055 AJUSTE DE FIN DE SIGLO (Y2K): SE AMPLIA  *
005000*                       POS-CONID Y ORD-CONID DE 9(07) A 9(09)   *
005100*                       EN LOS COPY RSKPOS1/RSKORD1 Y SE REVISA  *
005200*                       QUE NINGUN CAMPO DE FECHA DEPENDA DEL    *
005300*                       SIGLO (ESTE PROGRAMA NO MANEJA FECHAS).  *
005400* 11/02/1999 SRO 101055 PRUEBA DE REGRESION Y2K CERRADA SIN      *
005500*                       HALLAZGOS ADICIONALES.                   *
005600* 07/07/2001 RCH 101320 SE AGREGA BANDERA UPSI PARA TRAZA DE     *
005700*                       DETALLE EN CONSOLA DURANTE CONTINGENCIA. *
005800* 23/10/2004 MLG 101588 SE CORRIGE REDONDEO DEL MULTIPLICADOR DE *
005900*                       PERDIDA NO PROTEGIDA (HALF-UP A 4        *
006000*                       DECIMALES, ANTES SE TRUNCABA).           *
006010* 09/06/2009 SRO 101844 SE CORRIGE EL FILTRO DE ELEGIBILIDAD: EL  *
006020*                       ORDER-TYPE SE ACEPTABA SOLO SI "STOP"    *
006030*                       VENIA AL INICIO DEL CAMPO, RECHAZANDO     *
006040*                       ORDENES VALIDAS COMO "TRAILING STOP"; SE  *
006050*                       CAMBIA A BUSQUEDA DE "STOP" EN CUALQUIER  *
006060*                       POSICION DEL CAMPO.                      *
006070* 14/09/2009 MLG 101612 SE CORRIGE LA COMPARACION DE MONEDA EN    *
006080*                       700-CONVIERTE-A-BASE: NO NORMALIZABA A    *
006090*                       MAYUSCULAS ANTES DE COMPARAR CONTRA LA    *
006100*                       MONEDA BASE DE LA TARJETA DE CONTROL.     *
006110* 14/09/2009 MLG 101612 SE QUITA ROUNDED DEL PRECIO DE STOP       *
006120*                       ASUMIDO EN 410-CALCULA-STOP-ASUMIDO: DEBE *
006130*                       HEREDAR LA PRECISION DE AVG-PRICE SIN     *
006140*                       REDONDEO ADICIONAL, IGUAL QUE EN          *
006150*                       330-CALCULA-PERDIDA-UNIDAD.               *
006160******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.               IBM-370.
006500 OBJECT-COMPUTER.               IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASE-NUMERICA   IS '0' THRU '9'
006900     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007000            OFF STATUS IS SW-TRAZA-INACTIVA.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT POSICIONES-IN   ASSIGN TO POSICION
007400            ORGANIZATION    IS LINE SEQUENTIAL
007500            FILE STATUS     IS FS-POSICIONES.
007600     SELECT ORDENES-IN      ASSIGN TO ORDENES
007700            ORGANIZATION    IS LINE SEQUENTIAL
007800            FILE STATUS     IS FS-ORDENES.
007900     SELECT TASAS-IN        ASSIGN TO TASASCAM
008000            ORGANIZATION    IS LINE SEQUENTIAL
008100            FILE STATUS     IS FS-TASAS.
008200     SELECT RIESGO-OUT      ASSIGN TO RIESGOUT
008300            ORGANIZATION    IS LINE SEQUENTIAL
008400            FILE STATUS     IS FS-RIESGO.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*                   ARCHIVO DE POSICIONES ABIERTAS
008800 FD  POSICIONES-IN.
008900     COPY RSKPOS1.
009000*                   ARCHIVO DE ORDENES DE PROTECCION
009100 FD  ORDENES-IN.
009200     COPY RSKORD1.
009300*                   ARCHIVO DE TASAS DE CAMBIO A MONEDA BASE
009400 FD  TASAS-IN.
009500     COPY RSKTCA1.
009600*                   ARCHIVO DE SALIDA DEL RISK-REPORT
009700*                   (UN RENGLON RESUMEN Y N RENGLONES DE DETALLE)
009800 FD  RIESGO-OUT.
009900     COPY RSKSUM1.
010000     COPY RSKDET1.
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*              VARIABLES DE ESTADO DE ARCHIVO (FS/FSE)           *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     02  FS-POSICIONES          PIC 9(02) VALUE ZEROS.
010700     02  FS-ORDENES             PIC 9(02) VALUE ZEROS.
010800     02  FS-TASAS               PIC 9(02) VALUE ZEROS.
010900     02  FS-RIESGO              PIC 9(02) VALUE ZEROS.
011000     02  FILLER                 PIC X(04).
011100******************************************************************
011200*              BANDERAS DE FIN DE ARCHIVO Y CONTROL              *
011300******************************************************************
011400 01  WKS-BANDERAS.
011500     02  WKS-FIN-POSICIONES     PIC X(01) VALUE 'N'.
011600         88  FIN-POSICIONES             VALUE 'S'.
011700     02  WKS-FIN-ORDENES        PIC X(01) VALUE 'N'.
011800         88  FIN-ORDENES                VALUE 'S'.
011900     02  WKS-FIN-TASAS          PIC X(01) VALUE 'N'.
012000         88  FIN-TASAS                  VALUE 'S'.
012100     02  WKS-ORDEN-ELEGIBLE     PIC X(01) VALUE 'N'.
012200         88  ORDEN-ES-ELEGIBLE          VALUE 'S'.
012300     02  WKS-ORDEN-DUPLICADA    PIC X(01) VALUE 'N'.
012400         88  ORDEN-ES-DUPLICADA         VALUE 'S'.
012500     02  WKS-POSICION-HALLADA   PIC X(01) VALUE 'N'.
012600         88  POSICION-FUE-HALLADA       VALUE 'S'.
012700     02  WKS-STOP-VALIDO        PIC X(01) VALUE 'N'.
012800         88  STOP-ES-VALIDO             VALUE 'S'.
012900     02  WKS-FIN-NUMERO         PIC X(01) VALUE 'N'.
013000         88  NUMERO-TERMINADO           VALUE 'S'.
013100     02  FILLER                 PIC X(08).
013200******************************************************************
013300*       TARJETA DE CONTROL (LEIDA DE SYSIN AL INICIAR LA CORRIDA)*
013400******************************************************************
013500 01  WKS-TARJETA-CONTROL.
013600     02  CTL-MONEDA-BASE        PIC X(03).
013700     02  CTL-PCT-NO-PROTEGIDO   PIC 9(03)V9(04).
013800     02  CTL-CANT-CUENTAS       PIC 9(02).
013900     02  CTL-CUENTAS OCCURS 20 TIMES
014000                     PIC X(10).
014100     02  FILLER                 PIC X(05).
014200 01  WKS-TARJETA-CRUDA REDEFINES WKS-TARJETA-CONTROL.
014300     02  WKS-TARJETA-HEX        PIC X(216).
014310     02  FILLER                 PIC X(01).
014400 77  WKS-MULTIPLICADOR-NP       PIC 9(01)V9(04) VALUE ZERO.
014500******************************************************************
014600*       TABLA DE POSICIONES EN MEMORIA (UNA LECTURA SECUENCIAL)  *
014700******************************************************************
014800 77  WKS-CANT-POSICIONES        PIC 9(04) COMP VALUE ZERO.
014900 01  WKS-TABLA-POSICIONES.
015000     02  WKS-POS OCCURS 2000 TIMES
015100                 INDEXED BY IX-POS.
015200         03  TPOS-CONID         PIC 9(09).
015300         03  TPOS-ACCT-ID       PIC X(10).
015400         03  TPOS-TICKER        PIC X(30).
015500         03  TPOS-QTY           PIC S9(09)V9(04).
015600         03  TPOS-AVG-PRICE     PIC S9(07)V9(04).
015700         03  TPOS-MKT-PRICE     PIC S9(07)V9(04).
015800         03  TPOS-CURRENCY      PIC X(03).
015900         03  TPOS-PROTEGIDA     PIC X(01) VALUE 'N'.
016000             88  TPOS-ESTA-PROTEGIDA     VALUE 'S'.
016100     02  FILLER                 PIC X(04).
016200******************************************************************
016300*       TABLA DE ORDENES STOP YA VISTAS (DEDUP POR ORDER-ID)     *
016400******************************************************************
016500 77  WKS-CANT-ORDENES-VISTAS    PIC 9(04) COMP VALUE ZERO.
016600 01  WKS-TABLA-ORDENES-VISTAS.
016700     02  WKS-ORDID OCCURS 3000 TIMES
016800                   INDEXED BY IX-ORDID
016900                   PIC X(12).
017000     02  FILLER                 PIC X(04).
017100******************************************************************
017200*       TABLA DE TASAS DE CAMBIO A MONEDA BASE                   *
017300******************************************************************
017400 77  WKS-CANT-TASAS             PIC 9(02) COMP VALUE ZERO.
017500 01  WKS-TABLA-TASAS.
017600     02  WKS-TCA OCCURS 60 TIMES
017700                 INDEXED BY IX-TCA.
017800         03  TTCA-CURRENCY      PIC X(03).
017900         03  TTCA-RATE          PIC 9(03)V9(10).
018000     02  FILLER                 PIC X(04).
018100******************************************************************
018200*       TABLA DE DETALLE (PARA ORDENAR ANTES DE ESCRIBIR)        *
018300******************************************************************
018400 77  WKS-CANT-DETALLE           PIC 9(04) COMP VALUE ZERO.
018500 01  WKS-TABLA-DETALLE.
018600     02  WKS-DET OCCURS 2000 TIMES
018700                 INDEXED BY IX-DET.
018800         03  TDET-RENGLON.
018900             04  TDET-ACCT-ID       PIC X(10).
019000             04  TDET-TICKER        PIC X(30).
019100             04  TDET-QTY           PIC S9(09)V9(04).
019200             04  TDET-AVG-PRICE     PIC S9(07)V9(04).
019300             04  TDET-CURRENT-PRICE PIC S9(07)V9(04).
019400             04  TDET-STOP-PRICE    PIC S9(07)V9(04).
019500             04  TDET-ORDER-QTY     PIC S9(09)V9(04).
019600             04  TDET-POTENTIAL-LOSS PIC S9(09)V9(02).
019700             04  TDET-POSITION-VALUE PIC S9(09)V9(02).
019800             04  TDET-CURRENCY      PIC X(03).
019900             04  TDET-LOSS-BASE     PIC S9(09)V9(02).
020000             04  TDET-VALUE-BASE    PIC S9(09)V9(02).
020100             04  TDET-BASE-CURRENCY PIC X(03).
020200             04  TDET-HAS-STOP-LOSS PIC X(01).
020300                 88  TDET-PROTEGIDA         VALUE 'Y'.
020400                 88  TDET-NO-PROTEGIDA      VALUE 'N'.
020500     02  FILLER                 PIC X(04).
020600 77  WKS-DET-TEMPORAL           PIC X(180).
020700******************************************************************
020800*       INDICES, SUBINDICES Y CONTADORES DE TRABAJO (COMP)       *
020900******************************************************************
021000 01  WKS-INDICES.
021100     02  WKS-I                  PIC 9(04) COMP VALUE ZERO.
021200     02  WKS-J                  PIC 9(04) COMP VALUE ZERO.
021300     02  WKS-K                  PIC 9(04) COMP VALUE ZERO.
021400     02  WKS-POS-LEIDAS         PIC 9(06) COMP VALUE ZERO.
021500     02  WKS-ORD-LEIDAS         PIC 9(06) COMP VALUE ZERO.
021600     02  WKS-ORD-PROCESADAS     PIC 9(06) COMP VALUE ZERO.
021700     02  WKS-DET-ESCRITOS       PIC 9(06) COMP VALUE ZERO.
021800     02  FILLER                 PIC X(04).
021900******************************************************************
022000*       AREAS DE TRABAJO PARA LAS FORMULAS DE PERDIDA            *
022100******************************************************************
022200 01  WKS-CALCULO.
022300     02  WKS-PERDIDA-UNIDAD     PIC S9(07)V9(04) VALUE ZERO.
022400     02  WKS-CANT-ORDEN         PIC S9(09)V9(04) VALUE ZERO.
022500     02  WKS-CANT-ABS           PIC S9(09)V9(04) VALUE ZERO.
022600     02  WKS-PERDIDA-POT        PIC S9(09)V9(02) VALUE ZERO.
022700     02  WKS-VALOR-POSICION     PIC S9(09)V9(02) VALUE ZERO.
022800     02  WKS-PRECIO-STOP        PIC S9(07)V9(04) VALUE ZERO.
022900     02  WKS-PERDIDA-BASE       PIC S9(09)V9(02) VALUE ZERO.
023000     02  WKS-VALOR-BASE         PIC S9(09)V9(02) VALUE ZERO.
023010     02  WKS-MONEDA-POS-MAY     PIC X(03).
023020     02  WKS-MONEDA-BASE-MAY    PIC X(03).
023100     02  FILLER                 PIC X(06).
023200******************************************************************
023300*   AREAS DE TRABAJO PARA BUSCAR "STOP n,nnn.nn" EN TEXTO LIBRE  *
023400******************************************************************
023500 77  WKS-DESC-MAYUSCULA         PIC X(60).
023600 77  WKS-DESC-ANTES             PIC X(60).
023700 77  WKS-DESC-RESTO             PIC X(60).
023800 77  WKS-NUMERO-TEXTO           PIC X(15).
023900 77  WKS-CTR-CARACTER           PIC 9(02) COMP VALUE ZERO.
024000 77  WKS-CTR-DIGITO             PIC 9(02) COMP VALUE ZERO.
024100 77  WKS-ACUM-ENTERO            PIC 9(07) COMP VALUE ZERO.
024200 77  WKS-ACUM-DECIMAL           PIC 9(07) COMP VALUE ZERO.
024300 77  WKS-CANT-DECIMALES         PIC 9(02) COMP VALUE ZERO.
024400 77  WKS-DIGITO                 PIC 9(01) VALUE ZERO.
024500 77  WKS-UN-CARACTER            PIC X(01) VALUE SPACE.
024600******************************************************************
024700*       AREAS DE TRABAJO PARA ORDER-TYPE / STATUS EN MAYUSCULA   *
024800******************************************************************
024900 77  WKS-TIPO-ORDEN-MAY         PIC X(10).
025000 77  WKS-STATUS-ORDEN-MAY       PIC X(15).
025050 77  WKS-CTR-STOP               PIC 9(02) COMP VALUE ZERO.
025100 77  WKS-MAYUSCULAS             PIC X(26)
025200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025300 77  WKS-MINUSCULAS             PIC X(26)
025400         VALUE 'abcdefghijklmnopqrstuvwxyz'.
025500******************************************************************
025600*       VISTAS ALTERNAS (REDEFINES) DE LOS TOTALES DE CONTROL   *
025700******************************************************************
025800 01  WKS-TOTALES.
025900     02  WKS-TOTAL-LOSS-BASE    PIC S9(11)V9(02) VALUE ZERO.
026000     02  WKS-PROTECTED-BASE     PIC S9(11)V9(02) VALUE ZERO.
026100     02  WKS-UNPROTECTED-BASE   PIC S9(11)V9(02) VALUE ZERO.
026200     02  FILLER                 PIC X(05).
026300 01  WKS-TOTALES-EDITADOS REDEFINES WKS-TOTALES.
026400     02  WKS-TOTAL-EDIT         PIC Z,ZZZ,ZZZ,ZZ9.99.
026500     02  WKS-PROTECT-EDIT       PIC Z,ZZZ,ZZZ,ZZ9.99.
026600     02  WKS-UNPROTECT-EDIT     PIC Z,ZZZ,ZZZ,ZZ9.99.
026700     02  FILLER                 PIC X(03).
026800 01  WKS-NUMERO-TEXTO-GRUPO.
026900     02  WKS-NUMERO-TEXTO-VAL   PIC X(15).
026910     02  FILLER                 PIC X(01).
027000 01  WKS-NUMERO-TEXTO-R REDEFINES WKS-NUMERO-TEXTO-GRUPO.
027100     02  WKS-NUMERO-TEXTO-CAR   PIC X(01) OCCURS 15 TIMES.
027110     02  FILLER                 PIC X(01).
027200******************************************************************
027300 PROCEDURE DIVISION.
027400******************************************************************
027500*                S E C C I O N    P R I N C I P A L              *
027600******************************************************************
027700 000-MAIN SECTION.
027800     PERFORM 100-INICIO           THRU 100-INICIO-E
027900     PERFORM 200-CARGA-POSICIONES THRU 200-CARGA-POSICIONES-E
028000     PERFORM 210-CARGA-TASAS      THRU 210-CARGA-TASAS-E
028100     PERFORM 300-PROCESA-ORDENES-STOP
028200                                   THRU 300-PROCESA-ORDENES-STOP-E
028300     PERFORM 400-PROCESA-NO-PROTEGIDAS
028400                               THRU 400-PROCESA-NO-PROTEGIDAS-E
028500     PERFORM 500-TOTALES-CONTROL  THRU 500-TOTALES-CONTROL-E
028600     PERFORM 510-ORDENA-DETALLE   THRU 510-ORDENA-DETALLE-E
028700     PERFORM 600-ESCRIBE-REPORTE  THRU 600-ESCRIBE-REPORTE-E
028800     PERFORM 900-FIN              THRU 900-FIN-E
028900     STOP RUN.
029000 000-MAIN-E. EXIT.
029100******************************************************************
029200*    100 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA CONTROL  *
029300******************************************************************
029400 100-INICIO SECTION.
029500     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
029600     IF CTL-PCT-NO-PROTEGIDO = ZERO
029700        MOVE 50.0000 TO CTL-PCT-NO-PROTEGIDO
029800     END-IF
029900     COMPUTE WKS-MULTIPLICADOR-NP ROUNDED =
030000             CTL-PCT-NO-PROTEGIDO / 100
030100
030200     OPEN INPUT  POSICIONES-IN ORDENES-IN TASAS-IN
030300          OUTPUT RIESGO-OUT
030400
030500     IF FS-POSICIONES NOT = 0 AND FS-POSICIONES NOT = 97
030600        DISPLAY '>>> ERROR AL ABRIR POSITIONS-IN, FS='
030700                 FS-POSICIONES UPON CONSOLE
030800        MOVE 91 TO RETURN-CODE
030900        PERFORM 900-FIN THRU 900-FIN-E
031000        STOP RUN
031100     END-IF
031200     IF FS-ORDENES NOT = 0 AND FS-ORDENES NOT = 97
031300        DISPLAY '>>> ERROR AL ABRIR STOP-ORDERS-IN, FS='
031400                 FS-ORDENES UPON CONSOLE
031500        MOVE 91 TO RETURN-CODE
031600        PERFORM 900-FIN THRU 900-FIN-E
031700        STOP RUN
031800     END-IF
031900     IF FS-TASAS NOT = 0 AND FS-TASAS NOT = 97
032000        DISPLAY '>>> ERROR AL ABRIR EXCHANGE-RATES-IN, FS='
032100                 FS-TASAS UPON CONSOLE
032200        MOVE 91 TO RETURN-CODE
032300        PERFORM 900-FIN THRU 900-FIN-E
032400        STOP RUN
032500     END-IF
032600     IF SW-TRAZA-ACTIVA
032700        DISPLAY 'RSKCLC1 - TRAZA DE DETALLE ACTIVADA POR UPSI-0'
032800                UPON CONSOLE
032900        DISPLAY 'RSKCLC1 - TARJETA CONTROL CRUDA: '
033000                WKS-TARJETA-HEX UPON CONSOLE
033100     END-IF.
033200 100-INICIO-E. EXIT.
033300******************************************************************
033400*    200 - CARGA DE POSICIONES (UNA LECTURA SECUENCIAL)          *
033500*          SOLO SE CONSERVAN CUENTAS DE LA TARJETA DE CONTROL,   *
033600*          PRIMERA OCURRENCIA DE (CONID,ACCT-ID) GANA            *
033700******************************************************************
033800 200-CARGA-POSICIONES SECTION.
033900     READ POSICIONES-IN
034000          AT END SET FIN-POSICIONES TO TRUE
034100     END-READ
034200     PERFORM 205-PROCESA-UNA-POSICION
034300             UNTIL FIN-POSICIONES.
034400 200-CARGA-POSICIONES-E. EXIT.
034500
034600 205-PROCESA-UNA-POSICION SECTION.
034700     ADD 1 TO WKS-POS-LEIDAS
034800     PERFORM 201-CUENTA-CONFIGURADA THRU 201-CUENTA-CONFIGURADA-E
034900     IF POSICION-FUE-HALLADA
035000        PERFORM 202-BUSCA-POSICION-EN-TABLA
035100                THRU 202-BUSCA-POSICION-EN-TABLA-E
035200        IF NOT POSICION-FUE-HALLADA
035300           IF WKS-CANT-POSICIONES < 2000
035400              ADD 1 TO WKS-CANT-POSICIONES
035500              SET IX-POS TO WKS-CANT-POSICIONES
035600              MOVE POS-CONID         TO TPOS-CONID (IX-POS)
035700              MOVE POS-ACCT-ID       TO TPOS-ACCT-ID (IX-POS)
035800              MOVE POS-CONTRACT-DESC TO TPOS-TICKER (IX-POS)
035900              MOVE POS-QTY           TO TPOS-QTY (IX-POS)
036000              MOVE POS-AVG-PRICE     TO TPOS-AVG-PRICE (IX-POS)
036100              MOVE POS-MKT-PRICE     TO TPOS-MKT-PRICE (IX-POS)
036200              MOVE POS-CURRENCY      TO TPOS-CURRENCY (IX-POS)
036300              MOVE 'N'               TO TPOS-PROTEGIDA (IX-POS)
036400           END-IF
036500        END-IF
036600     END-IF
036700     READ POSICIONES-IN
036800          AT END SET FIN-POSICIONES TO TRUE
036900     END-READ.
037000 205-PROCESA-UNA-POSICION-E. EXIT.
037100
037200*--------> VERIFICA SI LA CUENTA DE LA POSICION ESTA CONFIGURADA
037300 201-CUENTA-CONFIGURADA SECTION.
037400     MOVE 'N' TO WKS-POSICION-HALLADA
037500     IF CTL-CANT-CUENTAS = ZERO
037600        MOVE 'S' TO WKS-POSICION-HALLADA
037700     ELSE
037800        PERFORM 201A-COMPARA-CUENTA
037900                VARYING WKS-I FROM 1 BY 1
038000                UNTIL WKS-I > CTL-CANT-CUENTAS
038100                   OR POSICION-FUE-HALLADA
038200     END-IF.
038300 201-CUENTA-CONFIGURADA-E. EXIT.
038400
038500 201A-COMPARA-CUENTA SECTION.
038600     IF POS-ACCT-ID = CTL-CUENTAS (WKS-I)
038700        MOVE 'S' TO WKS-POSICION-HALLADA
038800     END-IF.
038900 201A-COMPARA-CUENTA-E. EXIT.
039000
039100*--------> BUSCA (CONID,ACCT-ID) EN LA TABLA DE POSICIONES
039200 202-BUSCA-POSICION-EN-TABLA SECTION.
039300     MOVE 'N' TO WKS-POSICION-HALLADA
039400     PERFORM 202A-COMPARA-POSICION
039500             VARYING WKS-I FROM 1 BY 1
039600             UNTIL WKS-I > WKS-CANT-POSICIONES
039700                OR POSICION-FUE-HALLADA.
039800 202-BUSCA-POSICION-EN-TABLA-E. EXIT.
039900
040000 202A-COMPARA-POSICION SECTION.
040100     IF POS-CONID   = TPOS-CONID (WKS-I)   AND
040200        POS-ACCT-ID = TPOS-ACCT-ID (WKS-I)
040300        MOVE 'S' TO WKS-POSICION-HALLADA
040400     END-IF.
040500 202A-COMPARA-POSICION-E. EXIT.
040600******************************************************************
040700*    210 - CARGA DE TASAS DE CAMBIO A MONEDA BASE                *
040800******************************************************************
040900 210-CARGA-TASAS SECTION.
041000     READ TASAS-IN
041100          AT END SET FIN-TASAS TO TRUE
041200     END-READ
041300     PERFORM 215-PROCESA-UNA-TASA
041400             UNTIL FIN-TASAS.
041500 210-CARGA-TASAS-E. EXIT.
041600
041700 215-PROCESA-UNA-TASA SECTION.
041800     IF WKS-CANT-TASAS < 60
041900        ADD 1 TO WKS-CANT-TASAS
042000        SET IX-TCA TO WKS-CANT-TASAS
042100        MOVE TCA-CURRENCY-CODE TO TTCA-CURRENCY (IX-TCA)
042200        INSPECT TTCA-CURRENCY (IX-TCA)
042300                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
042400        MOVE TCA-RATE-TO-BASE  TO TTCA-RATE (IX-TCA)
042500     END-IF
042600     READ TASAS-IN
042700          AT END SET FIN-TASAS TO TRUE
042800     END-READ.
042900 215-PROCESA-UNA-TASA-E. EXIT.
043000******************************************************************
043100*    300 - LECTURA Y FILTRO DE ORDENES STOP, CALCULO DE PERDIDA  *
043200*          PROTEGIDA POR ORDEN                                   *
043300******************************************************************
043400 300-PROCESA-ORDENES-STOP SECTION.
043500     READ ORDENES-IN
043600          AT END SET FIN-ORDENES TO TRUE
043700     END-READ
043800     PERFORM 305-PROCESA-UNA-ORDEN
043900             UNTIL FIN-ORDENES.
044000 300-PROCESA-ORDENES-STOP-E. EXIT.
044100
044200 305-PROCESA-UNA-ORDEN SECTION.
044300     ADD 1 TO WKS-ORD-LEIDAS
044400     PERFORM 220-FILTRA-ORDEN-ELEGIBLE
044500             THRU 220-FILTRA-ORDEN-ELEGIBLE-E
044600     IF ORDEN-ES-ELEGIBLE
044700        PERFORM 225-VERIFICA-ORDEN-DUPLICADA
044800                THRU 225-VERIFICA-ORDEN-DUPLICADA-E
044900        IF NOT ORDEN-ES-DUPLICADA
045000           PERFORM 310-LOCALIZA-POSICION
045100                   THRU 310-LOCALIZA-POSICION-E
045200           IF POSICION-FUE-HALLADA
045300              PERFORM 320-EXTRAE-PRECIO-STOP
045400                      THRU 320-EXTRAE-PRECIO-STOP-E
045500              IF STOP-ES-VALIDO
045600                 MOVE 'S' TO TPOS-PROTEGIDA (WKS-I)
045700                 PERFORM 330-CALCULA-PERDIDA-UNIDAD
045800                         THRU 330-CALCULA-PERDIDA-UNIDAD-E
045900                 PERFORM 340-CALCULA-CANTIDAD-ORDEN
046000                         THRU 340-CALCULA-CANTIDAD-ORDEN-E
046100                 PERFORM 350-CALCULA-PERDIDA-Y-VALOR
046200                         THRU 350-CALCULA-PERDIDA-Y-VALOR-E
046300                 PERFORM 700-CONVIERTE-A-BASE
046400                         THRU 700-CONVIERTE-A-BASE-E
046500                 ADD WKS-PERDIDA-BASE TO WKS-PROTECTED-BASE
046600                 PERFORM 360-EMITE-DETALLE-PROTEGIDO
046700                         THRU 360-EMITE-DETALLE-PROTEGIDO-E
046800                 ADD 1 TO WKS-ORD-PROCESADAS
046900              END-IF
047000           END-IF
047100        END-IF
047200     END-IF
047300     READ ORDENES-IN
047400          AT END SET FIN-ORDENES TO TRUE
047500     END-READ.
047600 305-PROCESA-UNA-ORDEN-E. EXIT.
047700
047800*--------> FILTRO DE ELEGIBILIDAD: ORDER-TYPE CONTIENE "STOP" EN
047900*          CUALQUIER POSICION (NO SOLO AL INICIO, CUBRE "TRAILING
047910*          STOP") O ES "STP", Y STATUS NO ES CANCELLED NI FILLED
048000 220-FILTRA-ORDEN-ELEGIBLE SECTION.
048100     MOVE 'N'    TO WKS-ORDEN-ELEGIBLE
048200     MOVE SPACES TO WKS-TIPO-ORDEN-MAY WKS-STATUS-ORDEN-MAY
048300     MOVE ORD-ORDER-TYPE TO WKS-TIPO-ORDEN-MAY
048400     INSPECT WKS-TIPO-ORDEN-MAY
048500             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
048600     MOVE ORD-STATUS     TO WKS-STATUS-ORDEN-MAY
048700     INSPECT WKS-STATUS-ORDEN-MAY
048800             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
048900     MOVE ZERO TO WKS-CTR-STOP
049000     INSPECT WKS-TIPO-ORDEN-MAY TALLYING WKS-CTR-STOP
049010             FOR ALL 'STOP'
049020     IF WKS-TIPO-ORDEN-MAY NOT = SPACES
049100        IF (WKS-TIPO-ORDEN-MAY = 'STP')
049110           OR (WKS-CTR-STOP > 0)
049200           IF WKS-STATUS-ORDEN-MAY = SPACES
049300              MOVE 'S' TO WKS-ORDEN-ELEGIBLE
049400           ELSE
049500              IF WKS-STATUS-ORDEN-MAY NOT = 'CANCELLED' AND
049600                 WKS-STATUS-ORDEN-MAY NOT = 'FILLED'
049700                 MOVE 'S' TO WKS-ORDEN-ELEGIBLE
049800              END-IF
049900           END-IF
050000        END-IF
050100     END-IF.
050200 220-FILTRA-ORDEN-ELEGIBLE-E. EXIT.
050300
050400*--------> DEDUP POR ORDER-ID (PRIMERA OCURRENCIA GANA)
050500 225-VERIFICA-ORDEN-DUPLICADA SECTION.
050600     MOVE 'N' TO WKS-ORDEN-DUPLICADA
050700     PERFORM 225A-COMPARA-ORDEN-VISTA
050800             VARYING WKS-I FROM 1 BY 1
050900             UNTIL WKS-I > WKS-CANT-ORDENES-VISTAS
051000                OR ORDEN-ES-DUPLICADA
051100     IF NOT ORDEN-ES-DUPLICADA
051200        IF WKS-CANT-ORDENES-VISTAS < 3000
051300           ADD 1 TO WKS-CANT-ORDENES-VISTAS
051400           SET IX-ORDID TO WKS-CANT-ORDENES-VISTAS
051500           MOVE ORD-ORDER-ID TO WKS-ORDID (IX-ORDID)
051600        END-IF
051700     END-IF.
051800 225-VERIFICA-ORDEN-DUPLICADA-E. EXIT.
051900
052000 225A-COMPARA-ORDEN-VISTA SECTION.
052100     IF ORD-ORDER-ID = WKS-ORDID (WKS-I)
052200        MOVE 'S' TO WKS-ORDEN-DUPLICADA
052300     END-IF.
052400 225A-COMPARA-ORDEN-VISTA-E. EXIT.
052500
052600*--------> LOCALIZA LA POSICION (CONID,ACCT) DE LA ORDEN;
052700*          WKS-I QUEDA CON EL SUBINDICE EN LA TABLA SI SE HALLA
052800 310-LOCALIZA-POSICION SECTION.
052900     MOVE 'N' TO WKS-POSICION-HALLADA
053000     PERFORM 310A-COMPARA-POSICION-ORDEN
053100             VARYING WKS-I FROM 1 BY 1
053200             UNTIL WKS-I > WKS-CANT-POSICIONES
053300                OR POSICION-FUE-HALLADA
053310*--------> EL PERFORM VARYING AVANZA EL INDICE ANTES DE LA
053320*          PRUEBA FINAL; SE RETROCEDE 1 PARA QUE WKS-I QUEDE
053330*          APUNTANDO AL RENGLON HALLADO
053340     IF POSICION-FUE-HALLADA
053350        SUBTRACT 1 FROM WKS-I
053360     END-IF.
053400 310-LOCALIZA-POSICION-E. EXIT.
053500
053600 310A-COMPARA-POSICION-ORDEN SECTION.
053700     IF ORD-CONID = TPOS-CONID (WKS-I) AND
053800        ORD-ACCT  = TPOS-ACCT-ID (WKS-I)
053900        MOVE 'S' TO WKS-POSICION-HALLADA
054000     END-IF.
054100 310A-COMPARA-POSICION-ORDEN-E. EXIT.
054200
054300*--------> EXTRAE EL PRECIO STOP: USA ORD-PRICE SI VIENE          *
054400*          DISTINTO DE CERO, SI NO BUSCA "STOP n.nn" EN ORD-DESC *
054500 320-EXTRAE-PRECIO-STOP SECTION.
054600     MOVE 'N'  TO WKS-STOP-VALIDO
054700     MOVE ZERO TO WKS-PRECIO-STOP
054800     IF ORD-PRICE NOT = ZERO
054900        MOVE ORD-PRICE TO WKS-PRECIO-STOP
055000        MOVE 'S'       TO WKS-STOP-VALIDO
055100     ELSE
055200        MOVE ORD-DESC TO WKS-DESC-MAYUSCULA
055300        INSPECT WKS-DESC-MAYUSCULA
055400                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
055500        IF WKS-DESC-MAYUSCULA NOT = SPACES
055600           PERFORM 321-BUSCA-STOP-EN-TEXTO
055700                   THRU 321-BUSCA-STOP-EN-TEXTO-E
055800        END-IF
055900     END-IF.
056000 320-EXTRAE-PRECIO-STOP-E. EXIT.
056100
056200*--------> BUSCA LA PALABRA "STOP" Y TOMA EL PRIMER NUMERO QUE
056300*          LA SIGUE (ACEPTA COMAS DE MILLAR, p.ej. "1,500.00")
056400 321-BUSCA-STOP-EN-TEXTO SECTION.
056500     MOVE SPACES TO WKS-DESC-ANTES WKS-DESC-RESTO
056600     UNSTRING WKS-DESC-MAYUSCULA DELIMITED BY 'STOP'
056700              INTO WKS-DESC-ANTES WKS-DESC-RESTO
056800     END-UNSTRING
056900     IF WKS-DESC-RESTO NOT = SPACES
057000        MOVE WKS-DESC-RESTO (1:15) TO WKS-NUMERO-TEXTO
057100        PERFORM 322-AISLA-PRIMER-NUMERO
057200                THRU 322-AISLA-PRIMER-NUMERO-E
057300        IF STOP-ES-VALIDO
057400           PERFORM 323-CONVIERTE-TEXTO-A-NUMERO
057500                   THRU 323-CONVIERTE-TEXTO-A-NUMERO-E
057600        END-IF
057700     END-IF.
057800 321-BUSCA-STOP-EN-TEXTO-E. EXIT.
057900
058000*--------> RECORRE WKS-NUMERO-TEXTO Y CONSERVA SOLO LOS DIGITOS
058100*          Y EL PUNTO DECIMAL DEL PRIMER NUMERO QUE ENCUENTRA,
058200*          DESCARTANDO LAS COMAS DE MILLAR
058300 322-AISLA-PRIMER-NUMERO SECTION.
058400     MOVE SPACES TO WKS-NUMERO-TEXTO-VAL
058500     MOVE ZERO   TO WKS-CTR-DIGITO
058600     MOVE 'N'    TO WKS-STOP-VALIDO
058700     MOVE 'N'    TO WKS-FIN-NUMERO
058800     PERFORM 322A-PROCESA-UN-CARACTER
058900             VARYING WKS-CTR-CARACTER FROM 1 BY 1
059000             UNTIL WKS-CTR-CARACTER > 15
059100                OR NUMERO-TERMINADO.
059200 322-AISLA-PRIMER-NUMERO-E. EXIT.
059300
059400 322A-PROCESA-UN-CARACTER SECTION.
059500     MOVE WKS-NUMERO-TEXTO (WKS-CTR-CARACTER:1) TO WKS-UN-CARACTER
059600     EVALUATE TRUE
059700        WHEN WKS-UN-CARACTER >= '0' AND WKS-UN-CARACTER <= '9'
059800           ADD 1 TO WKS-CTR-DIGITO
059900           MOVE WKS-UN-CARACTER TO
060000                WKS-NUMERO-TEXTO-CAR (WKS-CTR-DIGITO)
060100           MOVE 'S' TO WKS-STOP-VALIDO
060200        WHEN WKS-UN-CARACTER = '.'
060300           ADD 1 TO WKS-CTR-DIGITO
060400           MOVE WKS-UN-CARACTER TO
060500                WKS-NUMERO-TEXTO-CAR (WKS-CTR-DIGITO)
060600        WHEN WKS-UN-CARACTER = ','
060700           CONTINUE
060800        WHEN OTHER
060900           IF WKS-CTR-DIGITO > 0
061000              MOVE 'S' TO WKS-FIN-NUMERO
061100           END-IF
061200     END-EVALUATE.
061300 322A-PROCESA-UN-CARACTER-E. EXIT.
061400
061500*--------> CONVIERTE EL TEXTO LIMPIO DE WKS-NUMERO-TEXTO-VAL A UN
061600*          VALOR NUMERICO, DIGITO POR DIGITO (SIN NUMVAL)
061700 323-CONVIERTE-TEXTO-A-NUMERO SECTION.
061800     MOVE ZERO TO WKS-ACUM-ENTERO WKS-ACUM-DECIMAL
061900                  WKS-CANT-DECIMALES
062000     MOVE 'N'  TO WKS-FIN-NUMERO
062100     PERFORM 323A-ACUMULA-UN-DIGITO
062200             VARYING WKS-CTR-CARACTER FROM 1 BY 1
062300             UNTIL WKS-CTR-CARACTER > 15
062400     IF WKS-CANT-DECIMALES > 0
062500        COMPUTE WKS-PRECIO-STOP ROUNDED =
062600             WKS-ACUM-ENTERO +
062700             (WKS-ACUM-DECIMAL / (10 ** WKS-CANT-DECIMALES))
062800     ELSE
062900        MOVE WKS-ACUM-ENTERO TO WKS-PRECIO-STOP
063000     END-IF.
063100 323-CONVIERTE-TEXTO-A-NUMERO-E. EXIT.
063200
063300 323A-ACUMULA-UN-DIGITO SECTION.
063400     MOVE WKS-NUMERO-TEXTO-CAR (WKS-CTR-CARACTER)
063500                          TO WKS-UN-CARACTER
063600     IF WKS-UN-CARACTER = '.'
063700        MOVE 'S' TO WKS-FIN-NUMERO
063800     ELSE
063900        IF WKS-UN-CARACTER >= '0' AND WKS-UN-CARACTER <= '9'
064000           MOVE WKS-UN-CARACTER TO WKS-DIGITO
064100           IF NUMERO-TERMINADO
064200              COMPUTE WKS-ACUM-DECIMAL =
064300                      WKS-ACUM-DECIMAL * 10 + WKS-DIGITO
064400              ADD 1 TO WKS-CANT-DECIMALES
064500           ELSE
064600              COMPUTE WKS-ACUM-ENTERO =
064700                      WKS-ACUM-ENTERO * 10 + WKS-DIGITO
064800           END-IF
064900        END-IF
065000     END-IF.
065100 323A-ACUMULA-UN-DIGITO-E. EXIT.
065200
065300*--------> LOSS-PER-UNIT: LARGO = AVG - STOP, CORTO = STOP - AVG
065400 330-CALCULA-PERDIDA-UNIDAD SECTION.
065500     IF TPOS-QTY (WKS-I) > ZERO
065600        COMPUTE WKS-PERDIDA-UNIDAD =
065700                TPOS-AVG-PRICE (WKS-I) - WKS-PRECIO-STOP
065800     ELSE
065900        COMPUTE WKS-PERDIDA-UNIDAD =
066000                WKS-PRECIO-STOP - TPOS-AVG-PRICE (WKS-I)
066100     END-IF.
066200 330-CALCULA-PERDIDA-UNIDAD-E. EXIT.
066300
066400*--------> CANTIDAD DE LA ORDEN: REMAINING-QTY, SI NO FILLED-QTY
066500*          EN VALOR ABSOLUTO
066600 340-CALCULA-CANTIDAD-ORDEN SECTION.
066700     IF ORD-REMAINING-QTY NOT = ZERO
066800        MOVE ORD-REMAINING-QTY TO WKS-CANT-ORDEN
066900     ELSE
067000        MOVE ORD-FILLED-QTY    TO WKS-CANT-ORDEN
067100     END-IF
067200     IF WKS-CANT-ORDEN < ZERO
067300        MULTIPLY WKS-CANT-ORDEN BY -1 GIVING WKS-CANT-ORDEN
067400     END-IF.
067500 340-CALCULA-CANTIDAD-ORDEN-E. EXIT.
067600
067700*--------> PERDIDA POTENCIAL Y VALOR DE LA POSICION (PROTEGIDA)
067800 350-CALCULA-PERDIDA-Y-VALOR SECTION.
067900     COMPUTE WKS-PERDIDA-POT ROUNDED =
068000             WKS-PERDIDA-UNIDAD * WKS-CANT-ORDEN
068100     MOVE TPOS-QTY (WKS-I) TO WKS-CANT-ABS
068200     IF WKS-CANT-ABS < ZERO
068300        MULTIPLY WKS-CANT-ABS BY -1 GIVING WKS-CANT-ABS
068400     END-IF
068500     COMPUTE WKS-VALOR-POSICION ROUNDED =
068600             WKS-CANT-ABS * TPOS-MKT-PRICE (WKS-I).
068700 350-CALCULA-PERDIDA-Y-VALOR-E. EXIT.
068800
068900*--------> EMITE UN RENGLON DE DETALLE PARA UNA POSICION
069000*          PROTEGIDA POR ORDEN STOP
069100 360-EMITE-DETALLE-PROTEGIDO SECTION.
069200     IF WKS-CANT-DETALLE < 2000
069300        ADD 1 TO WKS-CANT-DETALLE
069400        SET IX-DET TO WKS-CANT-DETALLE
069500        MOVE TPOS-ACCT-ID (WKS-I)   TO TDET-ACCT-ID (IX-DET)
069600        MOVE TPOS-TICKER (WKS-I)    TO TDET-TICKER (IX-DET)
069700        MOVE TPOS-QTY (WKS-I)       TO TDET-QTY (IX-DET)
069800        MOVE TPOS-AVG-PRICE (WKS-I) TO TDET-AVG-PRICE (IX-DET)
069900        MOVE TPOS-MKT-PRICE (WKS-I) TO TDET-CURRENT-PRICE (IX-DET)
070000        MOVE WKS-PRECIO-STOP        TO TDET-STOP-PRICE (IX-DET)
070100        MOVE WKS-CANT-ORDEN         TO TDET-ORDER-QTY (IX-DET)
070200        MOVE WKS-PERDIDA-POT        TO TDET-POTENTIAL-LOSS (IX-DET)
070300        MOVE WKS-VALOR-POSICION     TO TDET-POSITION-VALUE (IX-DET)
070400        MOVE TPOS-CURRENCY (WKS-I)  TO TDET-CURRENCY (IX-DET)
070500        MOVE WKS-PERDIDA-BASE       TO TDET-LOSS-BASE (IX-DET)
070600        MOVE WKS-VALOR-BASE         TO TDET-VALUE-BASE (IX-DET)
070700        MOVE CTL-MONEDA-BASE        TO TDET-BASE-CURRENCY (IX-DET)
070800        MOVE 'Y'                    TO TDET-HAS-STOP-LOSS (IX-DET)
070900        ADD 1 TO WKS-DET-ESCRITOS
071000     END-IF.
071100 360-EMITE-DETALLE-PROTEGIDO-E. EXIT.
071200******************************************************************
071300*    400 - POSICIONES NO PROTEGIDAS: PRECIO STOP ASUMIDO         *
071400******************************************************************
071500 400-PROCESA-NO-PROTEGIDAS SECTION.
071600     PERFORM 405-PROCESA-UNA-NO-PROTEGIDA
071700             VARYING WKS-I FROM 1 BY 1
071800             UNTIL WKS-I > WKS-CANT-POSICIONES.
071900 400-PROCESA-NO-PROTEGIDAS-E. EXIT.
072000
072100 405-PROCESA-UNA-NO-PROTEGIDA SECTION.
072200     IF TPOS-PROTEGIDA (WKS-I) = 'N' AND TPOS-QTY (WKS-I) NOT = 0
072300        PERFORM 410-CALCULA-STOP-ASUMIDO
072400                THRU 410-CALCULA-STOP-ASUMIDO-E
072500        PERFORM 330-CALCULA-PERDIDA-UNIDAD
072600                THRU 330-CALCULA-PERDIDA-UNIDAD-E
072700        MOVE TPOS-QTY (WKS-I) TO WKS-CANT-ORDEN
072800        IF WKS-CANT-ORDEN < ZERO
072900           MULTIPLY WKS-CANT-ORDEN BY -1 GIVING WKS-CANT-ORDEN
073000        END-IF
073100        PERFORM 350-CALCULA-PERDIDA-Y-VALOR
073200                THRU 350-CALCULA-PERDIDA-Y-VALOR-E
073300        PERFORM 700-CONVIERTE-A-BASE
073400                THRU 700-CONVIERTE-A-BASE-E
073500        ADD WKS-PERDIDA-BASE TO WKS-UNPROTECTED-BASE
073600        PERFORM 420-EMITE-DETALLE-NO-PROTEGIDO
073700                THRU 420-EMITE-DETALLE-NO-PROTEGIDO-E
073800     END-IF.
073900 405-PROCESA-UNA-NO-PROTEGIDA-E. EXIT.
074000
074100*--------> STOP ASUMIDO: LARGO = AVG*(1-MULT), CORTO = AVG*(1+MULT)
074200 410-CALCULA-STOP-ASUMIDO SECTION.
074300     IF TPOS-QTY (WKS-I) > ZERO
074400        COMPUTE WKS-PRECIO-STOP =
074500           TPOS-AVG-PRICE (WKS-I) * (1 - WKS-MULTIPLICADOR-NP)
074600     ELSE
074700        COMPUTE WKS-PRECIO-STOP =
074800           TPOS-AVG-PRICE (WKS-I) * (1 + WKS-MULTIPLICADOR-NP)
074900     END-IF.
075000 410-CALCULA-STOP-ASUMIDO-E. EXIT.
075100
075200 420-EMITE-DETALLE-NO-PROTEGIDO SECTION.
075300     IF WKS-CANT-DETALLE < 2000
075400        ADD 1 TO WKS-CANT-DETALLE
075500        SET IX-DET TO WKS-CANT-DETALLE
075600        MOVE TPOS-ACCT-ID (WKS-I)   TO TDET-ACCT-ID (IX-DET)
075700        MOVE TPOS-TICKER (WKS-I)    TO TDET-TICKER (IX-DET)
075800        MOVE TPOS-QTY (WKS-I)       TO TDET-QTY (IX-DET)
075900        MOVE TPOS-AVG-PRICE (WKS-I) TO TDET-AVG-PRICE (IX-DET)
076000        MOVE TPOS-MKT-PRICE (WKS-I) TO TDET-CURRENT-PRICE (IX-DET)
076100        MOVE WKS-PRECIO-STOP        TO TDET-STOP-PRICE (IX-DET)
076200        MOVE WKS-CANT-ORDEN         TO TDET-ORDER-QTY (IX-DET)
076300        MOVE WKS-PERDIDA-POT        TO TDET-POTENTIAL-LOSS (IX-DET)
076400        MOVE WKS-VALOR-POSICION     TO TDET-POSITION-VALUE (IX-DET)
076500        MOVE TPOS-CURRENCY (WKS-I)  TO TDET-CURRENCY (IX-DET)
076600        MOVE WKS-PERDIDA-BASE       TO TDET-LOSS-BASE (IX-DET)
076700        MOVE WKS-VALOR-BASE         TO TDET-VALUE-BASE (IX-DET)
076800        MOVE CTL-MONEDA-BASE        TO TDET-BASE-CURRENCY (IX-DET)
076900        MOVE 'N'                    TO TDET-HAS-STOP-LOSS (IX-DET)
077000        ADD 1 TO WKS-DET-ESCRITOS
077100     END-IF.
077200 420-EMITE-DETALLE-NO-PROTEGIDO-E. EXIT.
077300******************************************************************
077400*    500 - TOTALES DE CONTROL                                    *
077500******************************************************************
077600 500-TOTALES-CONTROL SECTION.
077700     COMPUTE WKS-TOTAL-LOSS-BASE =
077800             WKS-PROTECTED-BASE + WKS-UNPROTECTED-BASE
077900     IF SW-TRAZA-ACTIVA
078000        DISPLAY 'TOTAL PROTEGIDO    : ' WKS-PROTECT-EDIT
078100                UPON CONSOLE
078200        DISPLAY 'TOTAL NO PROTEGIDO : ' WKS-UNPROTECT-EDIT
078300                UPON CONSOLE
078400        DISPLAY 'TOTAL GENERAL      : ' WKS-TOTAL-EDIT
078500                UPON CONSOLE
078600     END-IF.
078700 500-TOTALES-CONTROL-E. EXIT.
078800******************************************************************
078900*    510 - ORDENA EL DETALLE DESCENDENTE POR PERDIDA EN BASE     *
079000*          (BURBUJA SIMPLE SOBRE LA TABLA EN MEMORIA)            *
079100******************************************************************
079200 510-ORDENA-DETALLE SECTION.
079300     IF WKS-CANT-DETALLE > 1
079400        PERFORM 515-PASADA-DE-BURBUJA
079500                VARYING WKS-I FROM 1 BY 1
079600                UNTIL WKS-I >= WKS-CANT-DETALLE
079700     END-IF.
079800 510-ORDENA-DETALLE-E. EXIT.
079900
080000 515-PASADA-DE-BURBUJA SECTION.
080100     PERFORM 520-COMPARA-Y-INTERCAMBIA
080200             VARYING WKS-J FROM 1 BY 1
080300             UNTIL WKS-J > WKS-CANT-DETALLE - WKS-I.
080400 515-PASADA-DE-BURBUJA-E. EXIT.
080500
080600 520-COMPARA-Y-INTERCAMBIA SECTION.
080700     IF TDET-LOSS-BASE (WKS-J) < TDET-LOSS-BASE (WKS-J + 1)
080800        MOVE TDET-RENGLON (WKS-J)     TO WKS-DET-TEMPORAL
080900        MOVE TDET-RENGLON (WKS-J + 1) TO TDET-RENGLON (WKS-J)
081000        MOVE WKS-DET-TEMPORAL         TO TDET-RENGLON (WKS-J + 1)
081100     END-IF.
081200 520-COMPARA-Y-INTERCAMBIA-E. EXIT.
081300******************************************************************
081400*    600 - ESCRITURA DEL RISK-REPORT (RESUMEN + DETALLE)         *
081500******************************************************************
081600 600-ESCRIBE-REPORTE SECTION.
081700     MOVE WKS-TOTAL-LOSS-BASE    TO SUM-TOTAL-LOSS-BASE
081800     MOVE WKS-PROTECTED-BASE     TO SUM-PROTECTED-BASE
081900     MOVE WKS-UNPROTECTED-BASE   TO SUM-UNPROTECTED-BASE
082000     MOVE CTL-MONEDA-BASE        TO SUM-BASE-CURRENCY
082100     MOVE CTL-PCT-NO-PROTEGIDO   TO SUM-PCT-NO-PROTEGIDO
082200     MOVE WKS-CANT-DETALLE       TO SUM-CANT-DETALLE
082300     WRITE RSKSUM1-REGISTRO
082400     PERFORM 610-ESCRIBE-UN-DETALLE
082500             VARYING WKS-I FROM 1 BY 1
082600             UNTIL WKS-I > WKS-CANT-DETALLE.
082700 600-ESCRIBE-REPORTE-E. EXIT.
082800
082900 610-ESCRIBE-UN-DETALLE SECTION.
083000     SET IX-DET TO WKS-I
083100     MOVE TDET-ACCT-ID (IX-DET)        TO DET-ACCT-ID
083200     MOVE TDET-TICKER (IX-DET)         TO DET-TICKER
083300     MOVE TDET-QTY (IX-DET)            TO DET-QTY
083400     MOVE TDET-AVG-PRICE (IX-DET)      TO DET-AVG-PRICE
083500     MOVE TDET-CURRENT-PRICE (IX-DET)  TO DET-CURRENT-PRICE
083600     MOVE TDET-STOP-PRICE (IX-DET)     TO DET-STOP-PRICE
083700     MOVE TDET-ORDER-QTY (IX-DET)      TO DET-ORDER-QTY
083800     MOVE TDET-POTENTIAL-LOSS (IX-DET) TO DET-POTENTIAL-LOSS
083900     MOVE TDET-POSITION-VALUE (IX-DET) TO DET-POSITION-VALUE
084000     MOVE TDET-CURRENCY (IX-DET)       TO DET-CURRENCY
084100     MOVE TDET-LOSS-BASE (IX-DET)      TO DET-LOSS-BASE
084200     MOVE TDET-VALUE-BASE (IX-DET)     TO DET-VALUE-BASE
084300     MOVE TDET-BASE-CURRENCY (IX-DET)  TO DET-BASE-CURRENCY
084400     MOVE TDET-HAS-STOP-LOSS (IX-DET)  TO DET-HAS-STOP-LOSS
084500     WRITE RSKDET1-REGISTRO.
084600 610-ESCRIBE-UN-DETALLE-E. EXIT.
084700******************************************************************
084800*    700 - CONVERSION A MONEDA BASE (CONTRA WKS-TABLA-TASAS)     *
084900******************************************************************
085000 700-CONVIERTE-A-BASE SECTION.
085010     MOVE TPOS-CURRENCY (WKS-I) TO WKS-MONEDA-POS-MAY
085020     INSPECT WKS-MONEDA-POS-MAY
085030             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
085040     MOVE CTL-MONEDA-BASE       TO WKS-MONEDA-BASE-MAY
085050     INSPECT WKS-MONEDA-BASE-MAY
085060             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
085100     IF WKS-MONEDA-POS-MAY = WKS-MONEDA-BASE-MAY
085200        MOVE WKS-PERDIDA-POT    TO WKS-PERDIDA-BASE
085300        MOVE WKS-VALOR-POSICION TO WKS-VALOR-BASE
085400     ELSE
085500        PERFORM 710-BUSCA-TASA THRU 710-BUSCA-TASA-E
085600        IF WKS-K = ZERO
085700           DISPLAY 'AVISO: TASA NO ENCONTRADA PARA MONEDA '
085800                   TPOS-CURRENCY (WKS-I) ' - SE USA 1:1'
085900                   UPON CONSOLE
086000           MOVE WKS-PERDIDA-POT    TO WKS-PERDIDA-BASE
086100           MOVE WKS-VALOR-POSICION TO WKS-VALOR-BASE
086200        ELSE
086300           SET IX-TCA TO WKS-K
086400           COMPUTE WKS-PERDIDA-BASE ROUNDED =
086500                   WKS-PERDIDA-POT * TTCA-RATE (IX-TCA)
086600           COMPUTE WKS-VALOR-BASE ROUNDED =
086700                   WKS-VALOR-POSICION * TTCA-RATE (IX-TCA)
086800        END-IF
086900     END-IF.
087000 700-CONVIERTE-A-BASE-E. EXIT.
087100
087200 710-BUSCA-TASA SECTION.
087300     MOVE ZERO TO WKS-K
087400     PERFORM 710A-COMPARA-TASA
087500             VARYING WKS-J FROM 1 BY 1
087600             UNTIL WKS-J > WKS-CANT-TASAS OR WKS-K NOT = ZERO.
087700 710-BUSCA-TASA-E. EXIT.
087800
087900 710A-COMPARA-TASA SECTION.
088000     IF WKS-MONEDA-POS-MAY = TTCA-CURRENCY (WKS-J)
088100        MOVE WKS-J TO WKS-K
088200     END-IF.
088300 710A-COMPARA-TASA-E. EXIT.
088400******************************************************************
088500*    900 - CIERRE DE ARCHIVOS Y ESTADISTICAS FINALES             *
088600******************************************************************
088700 900-FIN SECTION.
088800     DISPLAY '================================================'
088900             UPON CONSOLE
089000     DISPLAY 'RSKCLC1 - POSICIONES LEIDAS    : ' WKS-POS-LEIDAS
089100             UPON CONSOLE
089200     DISPLAY 'RSKCLC1 - ORDENES LEIDAS        : ' WKS-ORD-LEIDAS
089300             UPON CONSOLE
089400     DISPLAY 'RSKCLC1 - ORDENES PROCESADAS    : '
089500             WKS-ORD-PROCESADAS UPON CONSOLE
089600     DISPLAY 'RSKCLC1 - RENGLONES DE DETALLE  : '
089700             WKS-DET-ESCRITOS UPON CONSOLE
089800     DISPLAY '================================================'
089900             UPON CONSOLE
090000     CLOSE POSICIONES-IN ORDENES-IN TASAS-IN RIESGO-OUT.
090100 900-FIN-E. EXIT.
