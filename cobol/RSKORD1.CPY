000100******************************************************************
000200* COPY        : RSKORD1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : LAYOUT DE ORDEN DE PROTECCION (STOP) TAL COMO    *
000500*             : LLEGA EN STOP-ORDERS-IN (SECUENCIAL PLANO)       *
000600* FECHA       : 03/02/1989  PROGRAMADOR: J. MENDEZ (JMM)         *
000700* FECHA       : 21/05/1993  PROGRAMADOR: R. CHAVEZ (RCH)         *
000800*             : SE AGREGA ORD-DESC PARA EXTRAER PRECIO DE TEXTO  *
000900******************************************************************
001000 01  RSKORD1-REGISTRO.
001100     05  ORD-ORDER-ID          PIC X(12).
001200     05  ORD-CONID             PIC 9(09).
001300     05  ORD-ACCT              PIC X(10).
001400     05  ORD-TICKER            PIC X(30).
001500     05  ORD-ORDER-TYPE        PIC X(10).
001600     05  ORD-STATUS            PIC X(15).
001700     05  ORD-PRICE             PIC S9(07)V9(04).
001800     05  ORD-DESC              PIC X(60).
001900     05  ORD-REMAINING-QTY     PIC S9(09)V9(04).
002000     05  ORD-FILLED-QTY        PIC S9(09)V9(04).
002100     05  FILLER                PIC X(17).
