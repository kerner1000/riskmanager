000100******************************************************************
000200* COPY        : RSKSTL1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : RENGLON DE BITACORA DE STOP-LOSS-RESULTS-OUT,    *
000500*             : UNO POR POSICION EXAMINADA EN LA CORRIDA DE      *
000600*             : CREACION DE ORDENES STOP                         *
000700* FECHA       : 19/12/2022  PROGRAMADOR: E. RAMIREZ (PEDR)       *
000800******************************************************************
000900 01  RSKSTL1-REGISTRO.
001000     05  STL-ACCT-ID           PIC X(10).
001100     05  STL-TICKER            PIC X(30).
001200     05  STL-CONID             PIC 9(09).
001300     05  STL-STOP-PRICE        PIC S9(07)V9(04).
001400     05  STL-QUANTITY          PIC S9(09)V9(04).
001500     05  STL-SUCCESS-FLAG      PIC X(01).
001600         88  STL-EXITOSO               VALUE 'Y'.
001700         88  STL-NO-EXITOSO            VALUE 'N'.
001800     05  STL-MESSAGE           PIC X(60).
001900     05  FILLER                PIC X(06).
