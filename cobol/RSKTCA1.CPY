000100******************************************************************
000200* COPY        : RSKTCA1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : LAYOUT DE TASA DE CAMBIO A MONEDA BASE, TAL COMO *
000500*             : LLEGA EN EXCHANGE-RATES-IN (SECUENCIAL PLANO)    *
000600* FECHA       : 11/07/1991  PROGRAMADOR: J. MENDEZ (JMM)         *
000700******************************************************************
000800 01  RSKTCA1-REGISTRO.
000900     05  TCA-CURRENCY-CODE     PIC X(03).
001000     05  TCA-RATE-TO-BASE      PIC 9(03)V9(10).
001100     05  FILLER                PIC X(04).
