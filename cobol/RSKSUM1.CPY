000100******************************************************************
000200* COPY        : RSKSUM1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : RENGLON RESUMEN DEL RISK-REPORT (EL PRIMERO DEL  *
000500*             : ARCHIVO), CON LOS TOTALES DE CONTROL DE LA      *
000600*             : CORRIDA                                          *
000700* FECHA       : 03/02/1989  PROGRAMADOR: J. MENDEZ (JMM)         *
000800******************************************************************
000900 01  RSKSUM1-REGISTRO.
001000     05  SUM-TOTAL-LOSS-BASE   PIC S9(11)V9(02).
001100     05  SUM-PROTECTED-BASE    PIC S9(11)V9(02).
001200     05  SUM-UNPROTECTED-BASE  PIC S9(11)V9(02).
001300     05  SUM-BASE-CURRENCY     PIC X(03).
001400     05  SUM-PCT-NO-PROTEGIDO  PIC 9(03)V9(04).
001500     05  SUM-CANT-DETALLE      PIC 9(05).
001600     05  FILLER                PIC X(06).
