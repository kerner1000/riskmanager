000100******************************************************************
000200* COPY        : RSKDET1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : RENGLON DE DETALLE DEL RISK-REPORT, UNO POR      *
000500*             : POSICION PROCESADA, ORDENADO DESCENDENTE POR     *
000600*             : PERDIDA POTENCIAL EN MONEDA BASE                 *
000700* FECHA       : 03/02/1989  PROGRAMADOR: J. MENDEZ (JMM)         *
000800******************************************************************
000900 01  RSKDET1-REGISTRO.
001000     05  DET-ACCT-ID           PIC X(10).
001100     05  DET-TICKER            PIC X(30).
001200     05  DET-QTY               PIC S9(09)V9(04).
001300     05  DET-AVG-PRICE         PIC S9(07)V9(04).
001400     05  DET-CURRENT-PRICE     PIC S9(07)V9(04).
001500     05  DET-STOP-PRICE        PIC S9(07)V9(04).
001600     05  DET-ORDER-QTY         PIC S9(09)V9(04).
001700     05  DET-POTENTIAL-LOSS    PIC S9(09)V9(02).
001800     05  DET-POSITION-VALUE    PIC S9(09)V9(02).
001900     05  DET-CURRENCY          PIC X(03).
002000     05  DET-LOSS-BASE         PIC S9(09)V9(02).
002100     05  DET-VALUE-BASE        PIC S9(09)V9(02).
002200     05  DET-BASE-CURRENCY     PIC X(03).
002300     05  DET-HAS-STOP-LOSS     PIC X(01).
002400         88  DET-PROTEGIDA             VALUE 'Y'.
002500         88  DET-NO-PROTEGIDA          VALUE 'N'.
002600     05  FILLER                PIC X(19).
