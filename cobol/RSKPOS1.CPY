000100******************************************************************
000200* COPY        : RSKPOS1                                          *
000300* APLICACION  : RIESGO DE CARTERA                                *
000400* DESCRIPCION : LAYOUT DE POSICION ABIERTA POR CUENTA/CONTRATO,  *
000500*             : TAL COMO LLEGA EN POSITIONS-IN (SECUENCIAL PLANO)*
000600* FECHA       : 03/02/1989  PROGRAMADOR: J. MENDEZ (JMM)         *
000700* FECHA       : 14/09/1998  PROGRAMADOR: S. OROZCO (SRO) Y2K     *
000800*             : SE AMPLIA POS-CONID DE 9(07) A 9(09)             *
000900******************************************************************
001000 01  RSKPOS1-REGISTRO.
001100     05  POS-CONID             PIC 9(09).
001200     05  POS-ACCT-ID           PIC X(10).
001300     05  POS-CONTRACT-DESC     PIC X(30).
001400     05  POS-QTY               PIC S9(09)V9(04).
001500     05  POS-AVG-PRICE         PIC S9(07)V9(04).
001600     05  POS-MKT-PRICE         PIC S9(07)V9(04).
001700     05  POS-CURRENCY          PIC X(03).
001800     05  FILLER                PIC X(10).
