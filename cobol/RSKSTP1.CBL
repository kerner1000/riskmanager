000100******************************************************************
000200* FECHA       : 22/09/1990                                       *
000300* PROGRAMADOR : J. MENDEZ (JMM)                                  *
000400* APLICACION  : RIESGO DE CARTERA                                *
000500* PROGRAMA    : RSKSTP1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CREA ORDENES STOP PARA LAS POSICIONES DE UNA     *
000800*             : CUENTA QUE NO CUENTAN CON PROTECCION VIGENTE,    *
000900*             : CALCULANDO EL PRECIO DE STOP AL PORCENTAJE DE    *
001000*             : PERDIDA CONFIGURADO SOBRE EL PRECIO DE MERCADO.  *
001100*             : TAMBIEN SOPORTA LA CONSULTA DE UNA SOLA POSICION *
001200*             : (POR CONTRATO O POR TICKER) SEGUN LA TARJETA DE  *
001300*             : CONTROL.                                         *
001400* ARCHIVOS    : POSITIONS-IN=C, STOP-ORDERS-IN=C,                *
001500*             : STOP-LOSS-RESULTS-OUT=A                          *
001600* ACCION (ES) : C=CREACION DE ORDENES STOP POR CUENTA O POSICION *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 22/09/1990                                       *
001900* BPM/RATIONAL: 100260                                           *
002000* NOMBRE      : CREACION DE ORDENES STOP DE PROTECCION           *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    RSKSTP1.
002400 AUTHOR.                        J. MENDEZ.
002500 INSTALLATION.                  DEPARTAMENTO DE RIESGO DE CARTERA.
002600 DATE-WRITTEN.                  22/09/1990.
002700 DATE-COMPILED.
002800 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002900                                 RIESGO DE CARTERA.
003000******************************************************************
003100*                  B I T A C O R A   D E   C A M B I O S         *
003200******************************************************************
003300* 22/09/1990 JMM 100260 PRIMERA VERSION DEL PROGRAMA, CREA STOP  *
003400*                       PARA TODAS LAS POSICIONES DESPROTEGIDAS *
003500*                       DE UNA CUENTA.                           *
003600* 05/03/1991 JMM 100260 SE AGREGA EL MENSAJE DE SALIDA POR       *
003700*                       POSICION EN STOP-LOSS-RESULTS-OUT.       *
003800* 14/08/1993 RCH 100612 SE COMPARTE EL FILTRO DE ELEGIBILIDAD DE *
003900*                       ORDENES CON EL PROGRAMA DE CALCULO DE    *
004000*                       RIESGO (MISMA REGLA, CADA PROGRAMA CON   *
004100*                       SU PROPIA COPIA DE LA RUTINA).           *
004200* 02/02/1995 SRO 100780 SE AGREGA LA MODALIDAD DE CONSULTA DE    *
004300*                       UNA SOLA POSICION POR CONTRATO O TICKER *
004400*                       CONTROLADA POR LA TARJETA DE CONTROL.    *
004500* 30/08/1996 SRO 100914 SE AMPLIA LA TABLA DE ORDENES VISTAS DE  *
004600*                       500 A 3000 ENTRADAS POR CRECIMIENTO DE   *
004700*                       CARTERA.                                 *
004800* 14/09/1998 SRO 101055 AJUSTE DE FIN DE SIGLO (Y2K): SE REVISA  *
004900*                       QUE NINGUN CAMPO DE FECHA DEPENDA DEL    *
005000*                       SIGLO (ESTE PROGRAMA NO MANEJA FECHAS).  *
005100* 11/02/1999 SRO 101055 PRUEBA DE REGRESION Y2K CERRADA SIN      *
005200*                       HALLAZGOS ADICIONALES.                   *
005300* 19/03/2002 RCH 101410 SE CORRIGE EL REDONDEO ASIMETRICO DEL    *
005400*                       PRECIO DE STOP (ABAJO EN LARGOS, ARRIBA  *
005500*                       EN CORTOS) QUE ANTES SE REDONDEABA       *
005600*                       SIEMPRE HALF-UP.                         *
005700* 08/11/2005 MLG 101620 SE CORRIGE MENSAJE DE "YA PROTEGIDA" QUE *
005800*                       NO MOSTRABA LA CANTIDAD RESTANTE DE LA   *
005900*                       ORDEN EXISTENTE.                         *
006000* 17/04/2007 MLG 101780 LA TABLA DE PROTEGIDOS AHORA GUARDA EL   *
006100*                       PRECIO REAL DE LA ORDEN VIGENTE (ANTES   *
006200*                       SE TOMABA ORD-PRICE SIN VALIDAR; AHORA   *
006300*                       SE USA LA MISMA EXTRACCION DE PRECIO DE  *
006400*                       ORD-DESC DEL PROGRAMA DE CALCULO DE      *
006500*                       RIESGO CUANDO ORD-PRICE VIENE EN CERO).  *
006510* 09/06/2009 SRO 101844 SE CORRIGE EL FILTRO DE ELEGIBILIDAD: EL  *
006520*                       ORDER-TYPE SE ACEPTABA SOLO SI "STOP"    *
006530*                       VENIA AL INICIO DEL CAMPO, RECHAZANDO     *
006540*                       ORDENES VALIDAS COMO "TRAILING STOP"; SE  *
006550*                       CAMBIA A BUSQUEDA DE "STOP" EN CUALQUIER  *
006560*                       POSICION DEL CAMPO (MISMO CAMBIO QUE EN   *
006570*                       EL PROGRAMA DE CALCULO DE RIESGO).        *
006580* 14/09/2009 MLG 101612 SE ACORTA EL NOMBRE LOGICO DEL ARCHIVO    *
006590*                       DE SALIDA DE RESULTOUT A RESULTOT (8      *
006600*                       CARACTERES) PARA RESPETAR EL LIMITE DE    *
006610*                       DDNAME DEL SHOP.                          *
006620******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.               IBM-370.
007000 OBJECT-COMPUTER.               IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CLASE-NUMERICA   IS '0' THRU '9'
007400     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007500            OFF STATUS IS SW-TRAZA-INACTIVA.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT POSICIONES-IN   ASSIGN TO POSICION
007900            ORGANIZATION    IS LINE SEQUENTIAL
008000            FILE STATUS     IS FS-POSICIONES.
008100     SELECT ORDENES-IN      ASSIGN TO ORDENES
008200            ORGANIZATION    IS LINE SEQUENTIAL
008300            FILE STATUS     IS FS-ORDENES.
008400     SELECT RESULTADOS-OUT  ASSIGN TO RESULTOT
008500            ORGANIZATION    IS LINE SEQUENTIAL
008600            FILE STATUS     IS FS-RESULTADOS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900*                   ARCHIVO DE POSICIONES ABIERTAS
009000 FD  POSICIONES-IN.
009100     COPY RSKPOS1.
009200*                   ARCHIVO DE ORDENES DE PROTECCION
009300 FD  ORDENES-IN.
009400     COPY RSKORD1.
009500*                   ARCHIVO DE RESULTADOS DE CREACION DE STOP
009600 FD  RESULTADOS-OUT.
009700     COPY RSKSTL1.
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*              VARIABLES DE ESTADO DE ARCHIVO (FS/FSE)           *
010100******************************************************************
010200 01  WKS-FS-STATUS.
010300     02  FS-POSICIONES          PIC 9(02) VALUE ZEROS.
010400     02  FS-ORDENES             PIC 9(02) VALUE ZEROS.
010500     02  FS-RESULTADOS          PIC 9(02) VALUE ZEROS.
010600     02  FILLER                 PIC X(05).
010700******************************************************************
010800*              BANDERAS DE FIN DE ARCHIVO Y CONTROL              *
010900******************************************************************
011000 01  WKS-BANDERAS.
011100     02  WKS-FIN-POSICIONES     PIC X(01) VALUE 'N'.
011200         88  FIN-POSICIONES             VALUE 'S'.
011300     02  WKS-FIN-ORDENES        PIC X(01) VALUE 'N'.
011400         88  FIN-ORDENES                VALUE 'S'.
011500     02  WKS-ORDEN-ELEGIBLE     PIC X(01) VALUE 'N'.
011600         88  ORDEN-ES-ELEGIBLE          VALUE 'S'.
011700     02  WKS-ORDEN-DUPLICADA    PIC X(01) VALUE 'N'.
011800         88  ORDEN-ES-DUPLICADA         VALUE 'S'.
011900     02  WKS-CONID-PROTEGIDO    PIC X(01) VALUE 'N'.
012000         88  CONID-YA-PROTEGIDO         VALUE 'S'.
012100     02  WKS-POSICION-HALLADA   PIC X(01) VALUE 'N'.
012200         88  POSICION-FUE-HALLADA       VALUE 'S'.
012300     02  WKS-STOP-VALIDO        PIC X(01) VALUE 'N'.
012400         88  STOP-ES-VALIDO             VALUE 'S'.
012500     02  WKS-FIN-NUMERO         PIC X(01) VALUE 'N'.
012600         88  NUMERO-TERMINADO           VALUE 'S'.
012700     02  FILLER                 PIC X(05).
012800 01  WKS-BANDERAS-CRUDAS REDEFINES WKS-BANDERAS.
012900     02  WKS-BANDERAS-HEX       PIC X(12).
012910     02  FILLER                 PIC X(01).
013000******************************************************************
013100*       TARJETA DE CONTROL (LEIDA DE SYSIN AL INICIAR LA CORRIDA)*
013200******************************************************************
013300 01  WKS-TARJETA-CONTROL.
013400     02  CTL-ACCT-ID            PIC X(10).
013500     02  CTL-PCT-PERDIDA        PIC 9(03)V9(04).
013600     02  CTL-MODO-CONSULTA      PIC X(01).
013700         88  WKS-MODO-CUENTA            VALUE 'C'.
013800         88  WKS-MODO-UNA-POSICION      VALUE 'U'.
013900     02  CTL-CONID-BUSCADO      PIC 9(09).
014000     02  CTL-TICKER-BUSCADO     PIC X(30).
014100     02  FILLER                 PIC X(06).
014200 01  WKS-TARJETA-CRUDA REDEFINES WKS-TARJETA-CONTROL.
014300     02  WKS-TARJETA-HEX        PIC X(62).
014310     02  FILLER                 PIC X(01).
014400 77  WKS-MULTIPLICADOR-PCT      PIC 9(01)V9(04) VALUE ZERO.
014500******************************************************************
014600*    TABLA DE CONIDS YA PROTEGIDOS (ORDENES ELEGIBLES VIGENTES)  *
014700******************************************************************
014800 77  WKS-CANT-PROTEGIDOS        PIC 9(04) COMP VALUE ZERO.
014900 01  WKS-TABLA-PROTEGIDOS.
015000     02  WKS-PROT OCCURS 3000 TIMES
015100                  INDEXED BY IX-PROT.
015200         03  TPROT-CONID        PIC 9(09).
015300         03  TPROT-STOP-PRICE   PIC S9(07)V9(04).
015400         03  TPROT-QTY          PIC S9(09)V9(04).
015500     02  FILLER                 PIC X(04).
015600*--------> VISTA ALTERNA DE LA TABLA DE PROTEGIDOS, RESERVADA   *
015700*          PARA VOLCADOS DE DIAGNOSTICO EN CONTINGENCIA         *
015800 01  WKS-PROT-ALTERNA REDEFINES WKS-TABLA-PROTEGIDOS.
015900     02  WKS-PROT-ALT OCCURS 3000 TIMES.
016000         03  TPROT-CONID-ALT    PIC 9(09).
016100         03  TPROT-MONTO-ALT    PIC S9(20)V9(04).
016200     02  FILLER                 PIC X(04).
016300******************************************************************
016400*    TABLA DE ORDENES YA VISTAS (DEDUP POR ORDER-ID)             *
016500******************************************************************
016600 77  WKS-CANT-ORDENES-VISTAS    PIC 9(04) COMP VALUE ZERO.
016700 01  WKS-TABLA-ORDENES-VISTAS.
016800     02  WKS-ORDID OCCURS 3000 TIMES
016900                   INDEXED BY IX-ORDID
017000                   PIC X(12).
017100     02  FILLER                 PIC X(04).
017200******************************************************************
017300*       INDICES, SUBINDICES Y CONTADORES DE TRABAJO (COMP)       *
017400******************************************************************
017500 01  WKS-INDICES.
017600     02  WKS-I                  PIC 9(04) COMP VALUE ZERO.
017700     02  WKS-J                  PIC 9(04) COMP VALUE ZERO.
017800     02  WKS-POS-LEIDAS         PIC 9(06) COMP VALUE ZERO.
017900     02  WKS-ORD-LEIDAS         PIC 9(06) COMP VALUE ZERO.
018000     02  WKS-POS-CREADAS        PIC 9(06) COMP VALUE ZERO.
018100     02  WKS-POS-OMITIDAS       PIC 9(06) COMP VALUE ZERO.
018200     02  FILLER                 PIC X(05).
018300******************************************************************
018400*       AREAS DE TRABAJO PARA LAS FORMULAS DE PRECIO DE STOP     *
018500******************************************************************
018600 01  WKS-CALCULO.
018700     02  WKS-CANT-ABS           PIC S9(09)V9(04) VALUE ZERO.
018800     02  WKS-PRECIO-STOP        PIC S9(07)V9(04) VALUE ZERO.
018900     02  FILLER                 PIC X(06).
019000 77  WKS-PRECIO-CENTAVOS        PIC S9(07)V9(02) VALUE ZERO.
019100******************************************************************
019200*       AREAS DE TRABAJO PARA EL ORDER-TYPE / STATUS EN MAYUS.   *
019300******************************************************************
019400 77  WKS-TIPO-ORDEN-MAY         PIC X(10).
019500 77  WKS-STATUS-ORDEN-MAY       PIC X(15).
019550 77  WKS-CTR-STOP               PIC 9(02) COMP VALUE ZERO.
019600 77  WKS-MAYUSCULAS             PIC X(26)
019700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019800 77  WKS-MINUSCULAS             PIC X(26)
019900         VALUE 'abcdefghijklmnopqrstuvwxyz'.
020000******************************************************************
020100*    AREAS PARA LA EXTRACCION DEL PRECIO DE LA ORDEN PROTEGIDA,  *
020200*    CUANDO ORD-PRICE VIENE EN CERO Y HAY QUE BUSCAR "STOP n.nn" *
020300*    DENTRO DE ORD-DESC (MISMA RUTINA DEL PROGRAMA DE RIESGO,    *
020400*    CADA PROGRAMA CON SU PROPIA COPIA)                         *
020500******************************************************************
020600 77  WKS-DESC-MAYUSCULA         PIC X(60).
020700 77  WKS-DESC-ANTES             PIC X(60).
020800 77  WKS-DESC-RESTO             PIC X(60).
020900 77  WKS-NUMERO-TEXTO           PIC X(15).
021000 77  WKS-CTR-CARACTER           PIC 9(02) COMP VALUE ZERO.
021100 77  WKS-CTR-DIGITO             PIC 9(02) COMP VALUE ZERO.
021200 77  WKS-ACUM-ENTERO            PIC 9(07) COMP VALUE ZERO.
021300 77  WKS-ACUM-DECIMAL           PIC 9(07) COMP VALUE ZERO.
021400 77  WKS-CANT-DECIMALES         PIC 9(02) COMP VALUE ZERO.
021500 77  WKS-DIGITO                 PIC 9(01) VALUE ZERO.
021600 77  WKS-UN-CARACTER            PIC X(01) VALUE SPACE.
021700 01  WKS-NUMERO-TEXTO-GRUPO.
021800     02  WKS-NUMERO-TEXTO-VAL   PIC X(15).
021810     02  FILLER                 PIC X(01).
021900 01  WKS-NUMERO-TEXTO-R REDEFINES WKS-NUMERO-TEXTO-GRUPO.
022000     02  WKS-NUMERO-TEXTO-CAR   PIC X(01) OCCURS 15 TIMES.
022010     02  FILLER                 PIC X(01).
022100 77  WKS-PRECIO-ORDEN           PIC S9(07)V9(04) VALUE ZERO.
022200******************************************************************
022300 PROCEDURE DIVISION.
022400******************************************************************
022500*                S E C C I O N    P R I N C I P A L              *
022600******************************************************************
022700 000-MAIN SECTION.
022800     PERFORM 100-INICIO                  THRU 100-INICIO-E
022900     PERFORM 210-CARGA-ORDENES-PROTEGIDAS
023000                           THRU 210-CARGA-ORDENES-PROTEGIDAS-E
023100     IF WKS-MODO-UNA-POSICION
023200        PERFORM 330-VERIFICA-ORDEN-EXISTENTE
023300                THRU 330-VERIFICA-ORDEN-EXISTENTE-E
023400     ELSE
023500        PERFORM 300-PROCESA-POSICIONES
023600                THRU 300-PROCESA-POSICIONES-E
023700     END-IF
023800     PERFORM 900-FIN                     THRU 900-FIN-E
023900     STOP RUN.
024000 000-MAIN-E. EXIT.
024100******************************************************************
024200*    100 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA CONTROL  *
024300******************************************************************
024400 100-INICIO SECTION.
024500     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
024600     IF CTL-PCT-PERDIDA = ZERO
024700        MOVE 10.0000 TO CTL-PCT-PERDIDA
024800     END-IF
024900     COMPUTE WKS-MULTIPLICADOR-PCT ROUNDED =
025000             CTL-PCT-PERDIDA / 100
025100
025200     OPEN INPUT  POSICIONES-IN ORDENES-IN
025300          OUTPUT RESULTADOS-OUT
025400
025500     IF FS-POSICIONES NOT = 0 AND FS-POSICIONES NOT = 97
025600        DISPLAY '>>> ERROR AL ABRIR POSITIONS-IN, FS='
025700                FS-POSICIONES UPON CONSOLE
025800        MOVE 91 TO RETURN-CODE
025900        PERFORM 900-FIN THRU 900-FIN-E
026000        STOP RUN
026100     END-IF
026200     IF FS-ORDENES NOT = 0 AND FS-ORDENES NOT = 97
026300        DISPLAY '>>> ERROR AL ABRIR STOP-ORDERS-IN, FS='
026400                FS-ORDENES UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        PERFORM 900-FIN THRU 900-FIN-E
026700        STOP RUN
026800     END-IF
026900     IF SW-TRAZA-ACTIVA
027000        DISPLAY 'RSKSTP1 - TRAZA DE DETALLE ACTIVADA POR UPSI-0'
027100                UPON CONSOLE
027200        DISPLAY 'RSKSTP1 - TARJETA CONTROL CRUDA: '
027300                WKS-TARJETA-HEX UPON CONSOLE
027400     END-IF.
027500 100-INICIO-E. EXIT.
027600******************************************************************
027700*    210 - CARGA DE ORDENES STOP ELEGIBLES DE LA CUENTA OBJETIVO *
027800*          Y CONSTRUCCION DE LA TABLA DE CONIDS YA PROTEGIDOS    *
027900******************************************************************
028000 210-CARGA-ORDENES-PROTEGIDAS SECTION.
028100     READ ORDENES-IN
028200          AT END SET FIN-ORDENES TO TRUE
028300     END-READ
028400     PERFORM 215-PROCESA-UNA-ORDEN
028500             UNTIL FIN-ORDENES.
028600 210-CARGA-ORDENES-PROTEGIDAS-E. EXIT.
028700
028800 215-PROCESA-UNA-ORDEN SECTION.
028900     ADD 1 TO WKS-ORD-LEIDAS
029000     IF ORD-ACCT = CTL-ACCT-ID
029100        PERFORM 220-FILTRA-ORDEN-ELEGIBLE
029200                THRU 220-FILTRA-ORDEN-ELEGIBLE-E
029300        IF ORDEN-ES-ELEGIBLE
029400           PERFORM 225-VERIFICA-ORDEN-DUPLICADA
029500                   THRU 225-VERIFICA-ORDEN-DUPLICADA-E
029600           IF NOT ORDEN-ES-DUPLICADA
029700              PERFORM 230-REGISTRA-CONID-PROTEGIDO
029800                      THRU 230-REGISTRA-CONID-PROTEGIDO-E
029900           END-IF
030000        END-IF
030100     END-IF
030200     READ ORDENES-IN
030300          AT END SET FIN-ORDENES TO TRUE
030400     END-READ.
030500 215-PROCESA-UNA-ORDEN-E. EXIT.
030600
030700*--------> FILTRO DE ELEGIBILIDAD: ORDER-TYPE CONTIENE "STOP" EN
030710*          CUALQUIER POSICION (NO SOLO AL INICIO, CUBRE "TRAILING
030720*          STOP") O ES "STP", Y STATUS NO ES CANCELLED NI FILLED
030900 220-FILTRA-ORDEN-ELEGIBLE SECTION.
031000     MOVE 'N'    TO WKS-ORDEN-ELEGIBLE
031100     MOVE SPACES TO WKS-TIPO-ORDEN-MAY WKS-STATUS-ORDEN-MAY
031200     MOVE ORD-ORDER-TYPE TO WKS-TIPO-ORDEN-MAY
031300     INSPECT WKS-TIPO-ORDEN-MAY
031400             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
031500     MOVE ORD-STATUS     TO WKS-STATUS-ORDEN-MAY
031600     INSPECT WKS-STATUS-ORDEN-MAY
031700             CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
031750     MOVE ZERO TO WKS-CTR-STOP
031760     INSPECT WKS-TIPO-ORDEN-MAY TALLYING WKS-CTR-STOP
031770             FOR ALL 'STOP'
031800     IF WKS-TIPO-ORDEN-MAY NOT = SPACES
031900        IF (WKS-TIPO-ORDEN-MAY = 'STP')
032000           OR (WKS-CTR-STOP > 0)
032100           IF WKS-STATUS-ORDEN-MAY = SPACES
032200              MOVE 'S' TO WKS-ORDEN-ELEGIBLE
032300           ELSE
032400              IF WKS-STATUS-ORDEN-MAY NOT = 'CANCELLED' AND
032500                 WKS-STATUS-ORDEN-MAY NOT = 'FILLED'
032600                 MOVE 'S' TO WKS-ORDEN-ELEGIBLE
032700              END-IF
032800           END-IF
032900        END-IF
033000     END-IF.
033100 220-FILTRA-ORDEN-ELEGIBLE-E. EXIT.
033200
033300*--------> DEDUP POR ORDER-ID (PRIMERA OCURRENCIA GANA)
033400 225-VERIFICA-ORDEN-DUPLICADA SECTION.
033500     MOVE 'N' TO WKS-ORDEN-DUPLICADA
033600     PERFORM 225A-COMPARA-ORDEN-VISTA
033700             VARYING WKS-I FROM 1 BY 1
033800             UNTIL WKS-I > WKS-CANT-ORDENES-VISTAS
033900                OR ORDEN-ES-DUPLICADA
034000     IF NOT ORDEN-ES-DUPLICADA
034100        IF WKS-CANT-ORDENES-VISTAS < 3000
034200           ADD 1 TO WKS-CANT-ORDENES-VISTAS
034300           SET IX-ORDID TO WKS-CANT-ORDENES-VISTAS
034400           MOVE ORD-ORDER-ID TO WKS-ORDID (IX-ORDID)
034500        END-IF
034600     END-IF.
034700 225-VERIFICA-ORDEN-DUPLICADA-E. EXIT.
034800
034900 225A-COMPARA-ORDEN-VISTA SECTION.
035000     IF ORD-ORDER-ID = WKS-ORDID (WKS-I)
035100        MOVE 'S' TO WKS-ORDEN-DUPLICADA
035200     END-IF.
035300 225A-COMPARA-ORDEN-VISTA-E. EXIT.
035400
035500*--------> AGREGA EL CONID DE LA ORDEN A LA TABLA DE PROTEGIDOS,
035600*          CON EL PRECIO DE LA ORDEN YA EXTRAIDO DE ORD-PRICE O
035700*          DE ORD-DESC, PARA PODERLO INFORMAR EN EL MENSAJE DE
035800*          "YA EXISTE" SI LA POSICION VUELVE A CONSULTARSE
035900 230-REGISTRA-CONID-PROTEGIDO SECTION.
036000     PERFORM 231-EXTRAE-PRECIO-ORDEN
036100             THRU 231-EXTRAE-PRECIO-ORDEN-E
036200     IF WKS-CANT-PROTEGIDOS < 3000
036300        ADD 1 TO WKS-CANT-PROTEGIDOS
036400        SET IX-PROT TO WKS-CANT-PROTEGIDOS
036500        MOVE ORD-CONID         TO TPROT-CONID (IX-PROT)
036600        MOVE WKS-PRECIO-ORDEN  TO TPROT-STOP-PRICE (IX-PROT)
036700        IF ORD-REMAINING-QTY NOT = ZERO
036800           MOVE ORD-REMAINING-QTY TO TPROT-QTY (IX-PROT)
036900        ELSE
037000           MOVE ZERO              TO TPROT-QTY (IX-PROT)
037100        END-IF
037200     END-IF.
037300 230-REGISTRA-CONID-PROTEGIDO-E. EXIT.
037400
037500*--------> EXTRAE EL PRECIO: USA ORD-PRICE SI VIENE DISTINTO DE  *
037600*          CERO, SI NO BUSCA "STOP n.nn" EN ORD-DESC             *
037700 231-EXTRAE-PRECIO-ORDEN SECTION.
037800     MOVE 'N'  TO WKS-STOP-VALIDO
037900     MOVE ZERO TO WKS-PRECIO-ORDEN
038000     IF ORD-PRICE NOT = ZERO
038100        MOVE ORD-PRICE TO WKS-PRECIO-ORDEN
038200        MOVE 'S'       TO WKS-STOP-VALIDO
038300     ELSE
038400        MOVE ORD-DESC TO WKS-DESC-MAYUSCULA
038500        INSPECT WKS-DESC-MAYUSCULA
038600                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
038700        IF WKS-DESC-MAYUSCULA NOT = SPACES
038800           PERFORM 232-BUSCA-STOP-EN-TEXTO
038900                   THRU 232-BUSCA-STOP-EN-TEXTO-E
039000        END-IF
039100     END-IF.
039200 231-EXTRAE-PRECIO-ORDEN-E. EXIT.
039300
039400*--------> BUSCA LA PALABRA "STOP" Y TOMA EL PRIMER NUMERO QUE
039500*          LA SIGUE (ACEPTA COMAS DE MILLAR, p.ej. "1,500.00")
039600 232-BUSCA-STOP-EN-TEXTO SECTION.
039700     MOVE SPACES TO WKS-DESC-ANTES WKS-DESC-RESTO
039800     UNSTRING WKS-DESC-MAYUSCULA DELIMITED BY 'STOP'
039900              INTO WKS-DESC-ANTES WKS-DESC-RESTO
040000     END-UNSTRING
040100     IF WKS-DESC-RESTO NOT = SPACES
040200        MOVE WKS-DESC-RESTO (1:15) TO WKS-NUMERO-TEXTO
040300        PERFORM 233-AISLA-PRIMER-NUMERO
040400                THRU 233-AISLA-PRIMER-NUMERO-E
040500        IF STOP-ES-VALIDO
040600           PERFORM 234-CONVIERTE-TEXTO-A-NUMERO
040700                   THRU 234-CONVIERTE-TEXTO-A-NUMERO-E
040800        END-IF
040900     END-IF.
041000 232-BUSCA-STOP-EN-TEXTO-E. EXIT.
041100
041200*--------> RECORRE WKS-NUMERO-TEXTO Y CONSERVA SOLO LOS DIGITOS
041300*          Y EL PUNTO DECIMAL DEL PRIMER NUMERO QUE ENCUENTRA,
041400*          DESCARTANDO LAS COMAS DE MILLAR
041500 233-AISLA-PRIMER-NUMERO SECTION.
041600     MOVE SPACES TO WKS-NUMERO-TEXTO-VAL
041700     MOVE ZERO   TO WKS-CTR-DIGITO
041800     MOVE 'N'    TO WKS-STOP-VALIDO
041900     MOVE 'N'    TO WKS-FIN-NUMERO
042000     PERFORM 233A-PROCESA-UN-CARACTER
042100             VARYING WKS-CTR-CARACTER FROM 1 BY 1
042200             UNTIL WKS-CTR-CARACTER > 15
042300                OR NUMERO-TERMINADO.
042400 233-AISLA-PRIMER-NUMERO-E. EXIT.
042500
042600 233A-PROCESA-UN-CARACTER SECTION.
042700     MOVE WKS-NUMERO-TEXTO (WKS-CTR-CARACTER:1) TO WKS-UN-CARACTER
042800     EVALUATE TRUE
042900        WHEN WKS-UN-CARACTER >= '0' AND WKS-UN-CARACTER <= '9'
043000           ADD 1 TO WKS-CTR-DIGITO
043100           MOVE WKS-UN-CARACTER TO
043200                WKS-NUMERO-TEXTO-CAR (WKS-CTR-DIGITO)
043300           MOVE 'S' TO WKS-STOP-VALIDO
043400        WHEN WKS-UN-CARACTER = '.'
043500           ADD 1 TO WKS-CTR-DIGITO
043600           MOVE WKS-UN-CARACTER TO
043700                WKS-NUMERO-TEXTO-CAR (WKS-CTR-DIGITO)
043800        WHEN WKS-UN-CARACTER = ','
043900           CONTINUE
044000        WHEN OTHER
044100           IF WKS-CTR-DIGITO > 0
044200              MOVE 'S' TO WKS-FIN-NUMERO
044300           END-IF
044400     END-EVALUATE.
044500 233A-PROCESA-UN-CARACTER-E. EXIT.
044600
044700*--------> CONVIERTE EL TEXTO LIMPIO DE WKS-NUMERO-TEXTO-VAL A UN
044800*          VALOR NUMERICO, DIGITO POR DIGITO (SIN NUMVAL)
044900 234-CONVIERTE-TEXTO-A-NUMERO SECTION.
045000     MOVE ZERO TO WKS-ACUM-ENTERO WKS-ACUM-DECIMAL
045100                  WKS-CANT-DECIMALES
045200     MOVE 'N'  TO WKS-FIN-NUMERO
045300     PERFORM 234A-ACUMULA-UN-DIGITO
045400             VARYING WKS-CTR-CARACTER FROM 1 BY 1
045500             UNTIL WKS-CTR-CARACTER > 15
045600     IF WKS-CANT-DECIMALES > 0
045700        COMPUTE WKS-PRECIO-ORDEN ROUNDED =
045800             WKS-ACUM-ENTERO +
045900             (WKS-ACUM-DECIMAL / (10 ** WKS-CANT-DECIMALES))
046000     ELSE
046100        MOVE WKS-ACUM-ENTERO TO WKS-PRECIO-ORDEN
046200     END-IF.
046300 234-CONVIERTE-TEXTO-A-NUMERO-E. EXIT.
046400
046500 234A-ACUMULA-UN-DIGITO SECTION.
046600     MOVE WKS-NUMERO-TEXTO-CAR (WKS-CTR-CARACTER)
046700                          TO WKS-UN-CARACTER
046800     IF WKS-UN-CARACTER = '.'
046900        MOVE 'S' TO WKS-FIN-NUMERO
047000     ELSE
047100        IF WKS-UN-CARACTER >= '0' AND WKS-UN-CARACTER <= '9'
047200           MOVE WKS-UN-CARACTER TO WKS-DIGITO
047300           IF NUMERO-TERMINADO
047400              COMPUTE WKS-ACUM-DECIMAL =
047500                      WKS-ACUM-DECIMAL * 10 + WKS-DIGITO
047600              ADD 1 TO WKS-CANT-DECIMALES
047700           ELSE
047800              COMPUTE WKS-ACUM-ENTERO =
047900                      WKS-ACUM-ENTERO * 10 + WKS-DIGITO
048000           END-IF
048100        END-IF
048200     END-IF.
048300 234A-ACUMULA-UN-DIGITO-E. EXIT.
048400******************************************************************
048500*    300 - RECORRIDO DE LA CUENTA COMPLETA: UNA ORDEN STOP POR   *
048600*          POSICION DESPROTEGIDA Y CON CANTIDAD DISTINTA DE CERO*
048700*          (LA TABLA DE PROTEGIDOS YA FUE CONSTRUIDA EN EL PASO  *
048800*          210 ANTES DE ENTRAR A ESTA LECTURA DE POSICIONES)     *
048900******************************************************************
049000 300-PROCESA-POSICIONES SECTION.
049100     READ POSICIONES-IN
049200          AT END SET FIN-POSICIONES TO TRUE
049300     END-READ
049400     PERFORM 305-PROCESA-UNA-POSICION
049500             UNTIL FIN-POSICIONES.
049600 300-PROCESA-POSICIONES-E. EXIT.
049700
049800 305-PROCESA-UNA-POSICION SECTION.
049900     IF POS-ACCT-ID = CTL-ACCT-ID
050000        ADD 1 TO WKS-POS-LEIDAS
050100        PERFORM 310-BUSCA-CONID-PROTEGIDO
050200                THRU 310-BUSCA-CONID-PROTEGIDO-E
050300        IF CONID-YA-PROTEGIDO
050400           ADD 1 TO WKS-POS-OMITIDAS
050500        ELSE
050600           IF POS-QTY = ZERO
050700              ADD 1 TO WKS-POS-OMITIDAS
050800           ELSE
050900              PERFORM 320-CALCULA-STOP-PRICE
051000                      THRU 320-CALCULA-STOP-PRICE-E
051100              MOVE POS-ACCT-ID       TO STL-ACCT-ID
051200              MOVE POS-CONTRACT-DESC TO STL-TICKER
051300              MOVE POS-CONID         TO STL-CONID
051400              MOVE WKS-PRECIO-STOP   TO STL-STOP-PRICE
051500              MOVE WKS-CANT-ABS      TO STL-QUANTITY
051600              MOVE 'Y'               TO STL-SUCCESS-FLAG
051700              MOVE 'ORDEN STOP CREADA'
051800                                     TO STL-MESSAGE
051900              WRITE RSKSTL1-REGISTRO
052000              ADD 1 TO WKS-POS-CREADAS
052100           END-IF
052200        END-IF
052300     END-IF
052400     READ POSICIONES-IN
052500          AT END SET FIN-POSICIONES TO TRUE
052600     END-READ.
052700 305-PROCESA-UNA-POSICION-E. EXIT.
052800
052900*--------> BUSCA EL CONID DE LA POSICION EN LA TABLA DE          *
053000*          CONIDS YA PROTEGIDOS, CONSTRUIDA EN EL PASO 210       *
053100 310-BUSCA-CONID-PROTEGIDO SECTION.
053200     MOVE 'N' TO WKS-CONID-PROTEGIDO
053300     PERFORM 310A-COMPARA-CONID-PROTEGIDO
053400             VARYING WKS-I FROM 1 BY 1
053500             UNTIL WKS-I > WKS-CANT-PROTEGIDOS
053600                OR CONID-YA-PROTEGIDO
053700*--------> EL PERFORM VARYING AVANZA EL INDICE ANTES DE LA      *
053800*          PRUEBA FINAL; SE RETROCEDE 1 PARA QUE WKS-I QUEDE    *
053900*          APUNTANDO AL RENGLON HALLADO                         *
054000     IF CONID-YA-PROTEGIDO
054100        SUBTRACT 1 FROM WKS-I
054200     END-IF.
054300 310-BUSCA-CONID-PROTEGIDO-E. EXIT.
054400
054500 310A-COMPARA-CONID-PROTEGIDO SECTION.
054600     IF POS-CONID = TPROT-CONID (WKS-I)
054700        MOVE 'S' TO WKS-CONID-PROTEGIDO
054800     END-IF.
054900 310A-COMPARA-CONID-PROTEGIDO-E. EXIT.
055000******************************************************************
055100*    320 - FORMULA DEL PRECIO DE STOP (REDONDEO ASIMETRICO):    *
055200*          LARGO = MKT*(1-MULT) REDONDEADO ABAJO A 2 DECIMALES  *
055300*          CORTO = MKT*(1+MULT) REDONDEADO ARRIBA A 2 DECIMALES *
055400******************************************************************
055500 320-CALCULA-STOP-PRICE SECTION.
055600     MOVE POS-QTY TO WKS-CANT-ABS
055700     IF WKS-CANT-ABS < ZERO
055800        MULTIPLY WKS-CANT-ABS BY -1 GIVING WKS-CANT-ABS
055900     END-IF
056000     IF POS-QTY > ZERO
056100        COMPUTE WKS-PRECIO-STOP =
056200                POS-MKT-PRICE * (1 - WKS-MULTIPLICADOR-PCT)
056300*--------> LARGO: SE TRUNCA A 2 DECIMALES (REDONDEO ABAJO)       *
056400        COMPUTE WKS-PRECIO-CENTAVOS = WKS-PRECIO-STOP
056500     ELSE
056600        COMPUTE WKS-PRECIO-STOP =
056700                POS-MKT-PRICE * (1 + WKS-MULTIPLICADOR-PCT)
056800*--------> CORTO: SE TRUNCA Y SI SOBRA FRACCION SE SUBE UN      *
056900*          CENTAVO (REDONDEO ARRIBA)                            *
057000        COMPUTE WKS-PRECIO-CENTAVOS = WKS-PRECIO-STOP
057100        IF WKS-PRECIO-CENTAVOS NOT = WKS-PRECIO-STOP
057200           ADD 0.01 TO WKS-PRECIO-CENTAVOS
057300        END-IF
057400     END-IF
057500     MOVE WKS-PRECIO-CENTAVOS TO WKS-PRECIO-STOP.
057600 320-CALCULA-STOP-PRICE-E. EXIT.
057700******************************************************************
057800*    330 - MODALIDAD DE UNA SOLA POSICION (POR CONID O TICKER)  *
057900******************************************************************
058000 330-VERIFICA-ORDEN-EXISTENTE SECTION.
058100     MOVE 'N' TO WKS-POSICION-HALLADA
058200     READ POSICIONES-IN
058300          AT END SET FIN-POSICIONES TO TRUE
058400     END-READ
058500     PERFORM 332-COMPARA-UNA-POSICION
058600             UNTIL FIN-POSICIONES OR POSICION-FUE-HALLADA
058700     IF NOT POSICION-FUE-HALLADA
058800        MOVE CTL-ACCT-ID        TO STL-ACCT-ID
058900        MOVE CTL-TICKER-BUSCADO TO STL-TICKER
059000        MOVE CTL-CONID-BUSCADO  TO STL-CONID
059100        MOVE ZERO               TO STL-STOP-PRICE STL-QUANTITY
059200        MOVE 'N'                TO STL-SUCCESS-FLAG
059300        MOVE 'POSICION NO ENCONTRADA'
059400                                TO STL-MESSAGE
059500        WRITE RSKSTL1-REGISTRO
059600     END-IF.
059700 330-VERIFICA-ORDEN-EXISTENTE-E. EXIT.
059800
059900 332-COMPARA-UNA-POSICION SECTION.
060000     IF POS-ACCT-ID = CTL-ACCT-ID
060100        IF (CTL-CONID-BUSCADO NOT = ZERO AND
060200            POS-CONID = CTL-CONID-BUSCADO)
060300           OR (CTL-CONID-BUSCADO = ZERO AND
060400               POS-CONTRACT-DESC = CTL-TICKER-BUSCADO)
060500           MOVE 'S' TO WKS-POSICION-HALLADA
060600           PERFORM 335-EMITE-RESULTADO-UNA-POSICION
060700                   THRU 335-EMITE-RESULTADO-UNA-POSICION-E
060800        END-IF
060900     END-IF
061000     IF NOT POSICION-FUE-HALLADA
061100        READ POSICIONES-IN
061200             AT END SET FIN-POSICIONES TO TRUE
061300        END-READ
061400     END-IF.
061500 332-COMPARA-UNA-POSICION-E. EXIT.
061600
061700*--------> EMITE EL RESULTADO DE LA CONSULTA DE UNA SOLA         *
061800*          POSICION: YA PROTEGIDA, CANTIDAD CERO, O STOP CREADO  *
061900 335-EMITE-RESULTADO-UNA-POSICION SECTION.
062000     MOVE POS-ACCT-ID       TO STL-ACCT-ID
062100     MOVE POS-CONTRACT-DESC TO STL-TICKER
062200     MOVE POS-CONID         TO STL-CONID
062300     IF POS-QTY = ZERO
062400        MOVE ZERO TO STL-STOP-PRICE STL-QUANTITY
062500        MOVE 'N'  TO STL-SUCCESS-FLAG
062600        MOVE 'EL TAMANO DE LA POSICION ES CERO'
062700                               TO STL-MESSAGE
062800     ELSE
062900        PERFORM 310-BUSCA-CONID-PROTEGIDO
063000                THRU 310-BUSCA-CONID-PROTEGIDO-E
063100        IF CONID-YA-PROTEGIDO
063200           MOVE TPROT-STOP-PRICE (WKS-I) TO STL-STOP-PRICE
063300           MOVE TPROT-QTY (WKS-I)        TO STL-QUANTITY
063400           MOVE 'N'                      TO STL-SUCCESS-FLAG
063500           MOVE 'YA EXISTE UNA ORDEN STOP VIGENTE'
063600                                          TO STL-MESSAGE
063700        ELSE
063800           PERFORM 320-CALCULA-STOP-PRICE
063900                   THRU 320-CALCULA-STOP-PRICE-E
064000           MOVE WKS-PRECIO-STOP TO STL-STOP-PRICE
064100           MOVE WKS-CANT-ABS    TO STL-QUANTITY
064200           MOVE 'Y'             TO STL-SUCCESS-FLAG
064300           MOVE 'ORDEN STOP CREADA'
064400                                TO STL-MESSAGE
064500        END-IF
064600     END-IF
064700     WRITE RSKSTL1-REGISTRO.
064800 335-EMITE-RESULTADO-UNA-POSICION-E. EXIT.
064900******************************************************************
065000*    900 - CIERRE DE ARCHIVOS Y ESTADISTICAS FINALES             *
065100******************************************************************
065200 900-FIN SECTION.
065300     DISPLAY '================================================'
065400             UPON CONSOLE
065500     DISPLAY 'RSKSTP1 - POSICIONES LEIDAS     : ' WKS-POS-LEIDAS
065600             UPON CONSOLE
065700     DISPLAY 'RSKSTP1 - ORDENES LEIDAS         : ' WKS-ORD-LEIDAS
065800             UPON CONSOLE
065900     DISPLAY 'RSKSTP1 - ORDENES STOP CREADAS   : '
066000             WKS-POS-CREADAS UPON CONSOLE
066100     DISPLAY 'RSKSTP1 - POSICIONES OMITIDAS    : '
066200             WKS-POS-OMITIDAS UPON CONSOLE
066300     DISPLAY '================================================'
066400             UPON CONSOLE
066500     CLOSE POSICIONES-IN ORDENES-IN RESULTADOS-OUT.
066600 900-FIN-E. EXIT.
